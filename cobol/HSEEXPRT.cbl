000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HSEEXPRT.
000300 AUTHOR.        R P KRAMER.
000400 INSTALLATION.  HOUSEHOLD LEDGER UNIT.
000500 DATE-WRITTEN.  11/03/1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- HOUSEHOLD LEDGER PRODUCTION RUN.
000800*================================================================
000900* HSEEXPRT -- HOUSEHOLD EXPENSE SETTLEMENT AND MONTHLY ANALYSIS
001000*----------------------------------------------------------------
001100* READS THE HOUSEHOLD ROSTER, THE PERSONAL LEDGER, THE SHARED
001200* EXPENSE LEDGER AND ITS SPLIT ROWS.  PRODUCES ONE PRINTED
001300* REPORT: NET BALANCES ACROSS ALL SHARED EXPENSES ON FILE, THE
001400* SETTLEMENT PLAN THAT ZEROES THEM OUT, AND A MONTHLY ANALYSIS
001500* FOR THE YEAR/MONTH KEYED IN AT START-UP.
001600*
001700* ALL FOUR INPUT FILES ARE READ ONCE INTO WORKING-STORAGE TABLES
001800* (SEE COPYBOOK HSEWRK01) -- THERE ARE NO INDEXED FILES AND NO
001900* SORT VERB IN THIS RUN; THE SHARED FILE ARRIVES PRE-SORTED
002000* ASCENDING BY EXP-DATE AND THE SPLITS FILE ARRIVES GROUPED BY
002100* EXP-ID, BOTH AS A CONDITION OF THE UPSTREAM EXTRACT JOB.
002200*
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* 1998-11-03  RPK  TKT#HH-014  ORIGINAL PROGRAM.  REPLACED THE
002700*                  OLD HOUSEHOLD SPREADSHEET WITH A NIGHTLY
002800*                  BATCH RUN AGAINST THE EXTRACT FILES.
002900* 1999-02-08  RPK  TKT#HH-020  SPLIT THE WORKING TABLES OUT TO
003000*                  HSEWRK01 SO THE CAPACITY CONSTANTS LIVE IN
003100*                  ONE PLACE.
003200* 1999-06-22  RPK  TKT#HH-029  ADDED THE CATEGORY BREAKDOWN
003300*                  SECTION TO THE MONTHLY ANALYSIS -- REQUESTED
003400*                  BY THE TREASURER SO SHE CAN SEE WHERE THE
003500*                  GROCERY MONEY ACTUALLY GOES.
003600* 1999-11-30  RPK  TKT#HH-035  Y2K -- REVIEWED EVERY DATE FIELD
003700*                  IN THIS PROGRAM AND ITS COPYBOOKS.  ALL DATES
003800*                  ARE CARRIED AS FULL 4-DIGIT-YEAR STRINGS
003900*                  (YYYY-MM-DD) ALREADY; NO WINDOWING NEEDED.
004000*                  SIGNED OFF BY RPK AND THE TREASURER.
004100* 2001-06-19  RPK  TKT#HH-051  ADDED THE PAYER-AUTO-APPEND RULE
004200*                  TO THE SPLIT EDIT (1310) SO A SHARED EXPENSE
004300*                  UPDATED WITHOUT ITS PAYER IN THE SPLIT ROWS
004400*                  STILL BALANCES -- MATCHES THE WEB FORM'S
004500*                  UPDATE BEHAVIOR.
004600* 2003-04-02  RPK  TKT#HH-063  FIXED A ROUNDING COMPLAINT ON THE
004700*                  SETTLEMENT LINES -- AMOUNTS WERE BEING
004800*                  TRUNCATED INSTEAD OF ROUNDED HALF-UP.
004900* 2005-03-14  RPK  TKT#HH-077  RAISED THE PERSONAL LEDGER TABLE
005000*                  CEILING -- SEE HSEWRK01 CHANGE LOG.
005100* 2009-08-11  TKT  TKT#HH-095  CORRECTED THE LEAP-YEAR TEST IN
005200*                  3000-BEGIN-MONTH-BOUNDS -- CENTURY YEARS NOT
005300*                  DIVISIBLE BY 400 WERE BEING TREATED AS LEAP.
005400* 2013-09-24  DMC  TKT#HH-118  ADDED FILLER PADS THROUGHOUT PER
005500*                  SHOP STANDARD HH-STD-02; NO LOGIC CHANGE.
005600* 2016-01-07  DMC  TKT#HH-131  CATEGORY BREAKDOWN NOW ADDS THE
005700*                  UNDIVIDED SHARED-EXPENSE TOTAL TO ITS CATEGORY
005800*                  BUCKET INSTEAD OF THE SPLIT SHARES -- MATCHES
005900*                  THE TREASURER'S REPORT, WHICH COUNTS EACH
006000*                  SHARED EXPENSE ONCE.
006100* 2019-10-15  DMC  TKT#HH-147  SETTLEMENT CURSOR LOGIC REWRITTEN
006200*                  TO ALLOW BOTH CURSORS TO ADVANCE IN THE SAME
006300*                  STEP WHEN A PAYMENT ZEROES BOTH SIDES AT ONCE.
006310* 2021-03-02  JLV  TKT#HH-156  AUDITOR FLAGGED THE SHARED-POOL
006320*                  ACCUMULATOR IN 3211 FOR DROPPING PENNIES --
006330*                  ADDED ROUNDED TO THE ADD SO A USER'S SHARE
006340*                  ROUNDS THE SAME WAY THE SETTLEMENT MATH DOES.
006350*                  ALSO SQUARED UP THE FIVE REDEFINED PRINT LINES
006360*                  UNDER RPT-DETAIL-AREA -- FILLER COUNTS ON THE
006370*                  BALANCE, SETTLE, ANALYSIS, COMBINED AND
006380*                  CATEGORY LINES NEVER TIED OUT TO THE 132-BYTE
006390*                  RECORD, AND ANALYSIS WAS RUNNING PAST IT.
006400*================================================================
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT HSE-USERS-FILE     ASSIGN TO HSEUSERS
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-USERS-FILE.
007600
007700     SELECT HSE-PERSONAL-FILE  ASSIGN TO HSEPERS
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-PERSONAL-FILE.
008000
008100     SELECT HSE-SHARED-FILE    ASSIGN TO HSESHRD
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-SHARED-FILE.
008400
008500     SELECT HSE-SPLITS-FILE    ASSIGN TO HSESPLT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-SPLITS-FILE.
008800
008900     SELECT HSE-REPORT-FILE    ASSIGN TO HSERPT01
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FS-REPORT-FILE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  HSE-USERS-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 COPY HSEUSR01.
009800
009900 FD  HSE-PERSONAL-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 COPY HSEPTX01.
010200
010300 FD  HSE-SHARED-FILE
010400     LABEL RECORDS ARE STANDARD.
010500 COPY HSESHX01.
010600
010700 FD  HSE-SPLITS-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 COPY HSESPL01.
011000
011100 FD  HSE-REPORT-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  RPT-LINE                   PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600*----------------------------------------------------------------
011700* FILE STATUS AND END-OF-FILE SWITCHES
011800*----------------------------------------------------------------
011900 77  FS-USERS-FILE               PIC 9(02)      VALUE ZERO.
012000 77  FS-PERSONAL-FILE            PIC 9(02)      VALUE ZERO.
012100 77  FS-SHARED-FILE              PIC 9(02)      VALUE ZERO.
012200 77  FS-SPLITS-FILE              PIC 9(02)      VALUE ZERO.
012300 77  FS-REPORT-FILE              PIC 9(02)      VALUE ZERO.
012400
012500 01  WK-EOF-SWITCHES.
012600     05  WK-EOF-USERS            PIC X(01)      VALUE "N".
012700         88  WK-END-OF-USERS             VALUE "Y".
012800     05  WK-EOF-PERSONAL         PIC X(01)      VALUE "N".
012900         88  WK-END-OF-PERSONAL          VALUE "Y".
013000     05  WK-EOF-SHARED           PIC X(01)      VALUE "N".
013100         88  WK-END-OF-SHARED            VALUE "Y".
013200     05  WK-EOF-SPLITS           PIC X(01)      VALUE "N".
013300         88  WK-END-OF-SPLITS            VALUE "Y".
013400     05  FILLER                  PIC X(04).
013500
013600 COPY HSEWRK01.
013700
013800*----------------------------------------------------------------
013900* MISCELLANEOUS COUNTERS, SUBSCRIPTS AND WORK FIELDS -- ALL
014000* SUBSCRIPTS/COUNTERS ARE COMP PER SHOP STANDARD HH-STD-04
014100*----------------------------------------------------------------
014200 77  WK-I                        PIC 9(04)      COMP VALUE ZERO.
014300 77  WK-J                        PIC 9(04)      COMP VALUE ZERO.
014400 77  WK-K                        PIC 9(04)      COMP VALUE ZERO.
014500 77  WK-CRED-PTR                 PIC 9(03)      COMP VALUE ZERO.
014600 77  WK-DEBT-PTR                 PIC 9(03)      COMP VALUE ZERO.
014700 77  WK-REJECT-COUNT             PIC 9(04)      COMP VALUE ZERO.
014800 77  WK-SW-FOUND                 PIC X(01)      VALUE "N".
014900     88  WK-ROW-WAS-FOUND                VALUE "Y".
015000
015100 01  WK-SHARE-WORK.
015200     05  WK-SHX-FIXED-TOTAL      PIC S9(09)V9(04) VALUE ZERO.
015300     05  WK-SHX-PERCENT-TOTAL    PIC S9(09)V9(04) VALUE ZERO.
015400     05  WK-SHX-REMAINING        PIC S9(09)V9(04) VALUE ZERO.
015500     05  WK-SHX-ROW-COUNT        PIC 9(04)      COMP VALUE ZERO.
015600     05  WK-SHX-THIS-AMOUNT      PIC S9(09)V9(04) VALUE ZERO.
015700     05  FILLER                  PIC X(04).
015800
015900 01  WK-SETTLE-WORK.
016000     05  WK-PAY-AMOUNT           PIC S9(09)V9(04) VALUE ZERO.
016100     05  WK-PAY-ROUNDED          PIC 9(07)V99   VALUE ZERO.
016200     05  FILLER                  PIC X(04).
016300
016400 01  WK-EXP-WORK.
016500     05  WK-EXP-IN-MONTH-SW      PIC X(01)      VALUE "N".
016600         88  WK-EXP-IS-IN-MONTH          VALUE "Y".
016700     05  FILLER                  PIC X(04).
016800
016900*----------------------------------------------------------------
017000* TABLE-SEARCH WORK AREAS -- ONE PER TABLE THAT GETS A
017100* FIND-OR-ADD OR A FIND-BY-KEY LOOKUP (SEE 2050/2150/5000/5100)
017200*----------------------------------------------------------------
017300 01  WK-SHARE-SEARCH.
017400     05  WK-SHARE-SEARCH-USER    PIC 9(05)      VALUE ZERO.
017500     05  WK-SHARE-SEARCH-AMOUNT  PIC S9(07)V9(04) VALUE ZERO.
017600     05  WK-SHARE-FOUND-IDX      PIC 9(03)      COMP VALUE ZERO.
017700
017800 01  WK-NETBAL-SEARCH.
017900     05  WK-NETBAL-SEARCH-USER   PIC 9(05)      VALUE ZERO.
018000     05  WK-NETBAL-SEARCH-AMOUNT PIC S9(09)V9(04) VALUE ZERO.
018100     05  WK-NETBAL-FOUND-IDX     PIC 9(03)      COMP VALUE ZERO.
018200
018300 01  WK-USER-SEARCH.
018400     05  WK-USER-SEARCH-ID       PIC 9(05)      VALUE ZERO.
018500     05  WK-USER-FOUND-IDX       PIC 9(03)      COMP VALUE ZERO.
018600     05  WK-USER-FOUND-NAME      PIC X(30)      VALUE SPACES.
018700     05  WK-SETTLE-SWAP-NAME     PIC X(30)      VALUE SPACES.
018800
018900 01  WK-CATEGORY-SEARCH.
019000     05  WK-CATEGORY-SEARCH-CODE PIC X(15)      VALUE SPACES.
019100     05  WK-CATEGORY-SEARCH-AMT  PIC S9(09)V99  VALUE ZERO.
019200     05  WK-CATEGORY-FOUND-IDX   PIC 9(02)      COMP VALUE ZERO.
019300
019400*----------------------------------------------------------------
019500* SWAP AREAS FOR THE CREDITOR/DEBTOR DESCENDING BUBBLE SORTS
019600* (SEE 2210-2218)
019700*----------------------------------------------------------------
019800 01  WK-CRED-SWAP.
019900     05  WK-CRED-SWAP-USER       PIC 9(05)      VALUE ZERO.
020000     05  WK-CRED-SWAP-AMOUNT     PIC S9(09)V9(04) VALUE ZERO.
020100
020200 01  WK-DEBT-SWAP.
020300     05  WK-DEBT-SWAP-USER       PIC 9(05)      VALUE ZERO.
020400     05  WK-DEBT-SWAP-AMOUNT     PIC S9(09)V9(04) VALUE ZERO.
020500
020600*----------------------------------------------------------------
020700* DAYS-PER-MONTH CONSTANT TABLE FOR 3000-BEGIN-MONTH-BOUNDS --
020800* FEBRUARY'S 28 IS RAISED TO 29 BY 3010 WHEN THE YEAR IS LEAP.
020900* LOADED VIA THE CLASSIC FILLER-VALUE/REDEFINES TRICK SO EACH
021000* OCCURRENCE GETS ITS OWN LITERAL WITHOUT A RUN-TIME MOVE.
021100*----------------------------------------------------------------
021200 01  WK-MONTH-DAYS-LOAD.
021300     05  FILLER                  PIC 9(02)      VALUE 31.
021400     05  FILLER                  PIC 9(02)      VALUE 28.
021500     05  FILLER                  PIC 9(02)      VALUE 31.
021600     05  FILLER                  PIC 9(02)      VALUE 30.
021700     05  FILLER                  PIC 9(02)      VALUE 31.
021800     05  FILLER                  PIC 9(02)      VALUE 30.
021900     05  FILLER                  PIC 9(02)      VALUE 31.
022000     05  FILLER                  PIC 9(02)      VALUE 31.
022100     05  FILLER                  PIC 9(02)      VALUE 30.
022200     05  FILLER                  PIC 9(02)      VALUE 31.
022300     05  FILLER                  PIC 9(02)      VALUE 30.
022400     05  FILLER                  PIC 9(02)      VALUE 31.
022500
022600 01  WK-MONTH-DAYS-TBL REDEFINES WK-MONTH-DAYS-LOAD.
022700     05  WK-MONTH-DAYS           PIC 9(02)
022800                                  OCCURS 12 TIMES.
022900
023000*----------------------------------------------------------------
023100* RUN-DATE STAMP -- SAME IDIOM THE SHOP USES ON EVERY REPORT
023200* PROGRAM (ACCEPT FROM DATE, REFORMAT FOR THE PAGE HEADING)
023300*----------------------------------------------------------------
023400 01  WK-TODAY.
023500     05  WK-TODAY-NOW            PIC 9(08)      VALUE ZERO.
023600     05  WK-TODAY-FMT            PIC 9999/99/99 VALUE ZERO.
023700
023800*----------------------------------------------------------------
023900* REPORT-MONTH PARAMETER AS KEYED IN AT START-UP
024000*----------------------------------------------------------------
024100 01  WK-PARM-ENTRY.
024200     05  WK-PARM-YEAR            PIC 9(04)      VALUE ZERO.
024300     05  WK-PARM-MONTH           PIC 9(02)      VALUE ZERO.
024400
024500*----------------------------------------------------------------
024600* PRINT-LINE FAMILY -- ONE BASE AREA, REDEFINED PER REPORT
024700* SECTION SO EACH PARAGRAPH ONLY SEES ITS OWN COLUMNS.  MOVED TO
024800* RPT-LINE AND WRITTEN BY 4900-BEGIN-WRITE-REPORT-LINE.
024900*----------------------------------------------------------------
025000 01  RPT-DETAIL-AREA.
025100     05  RPT-TITLE-LINE          PIC X(132).
025200
025300 01  RPT-BALANCE-LINE REDEFINES RPT-DETAIL-AREA.
025400     05  FILLER                  PIC X(05).
025500     05  RPT-BAL-USERID          PIC ZZZZ9.
025600     05  FILLER                  PIC X(03).
025700     05  RPT-BAL-NAME            PIC X(30).
025800     05  FILLER                  PIC X(05).
025900     05  RPT-BAL-AMOUNT          PIC -ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER                  PIC X(69).
026100
026200 01  RPT-SETTLE-LINE REDEFINES RPT-DETAIL-AREA.
026300     05  FILLER                  PIC X(05).
026400     05  RPT-SET-PAYER-NAME      PIC X(30).
026500     05  FILLER                  PIC X(03).
026600     05  RPT-SET-VERB            PIC X(04).
026700     05  FILLER                  PIC X(03).
026800     05  RPT-SET-RECEIVER-NAME   PIC X(30).
026900     05  FILLER                  PIC X(03).
027000     05  RPT-SET-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.
027100     05  FILLER                  PIC X(40).
027200
027300 01  RPT-ANALYSIS-LINE REDEFINES RPT-DETAIL-AREA.
027400     05  FILLER                  PIC X(05).
027500     05  RPT-ANL-NAME            PIC X(30).
027600     05  FILLER                  PIC X(02).
027700     05  RPT-ANL-INCOME          PIC ZZZ,ZZ9.99.
027800     05  FILLER                  PIC X(02).
027900     05  RPT-ANL-PERS-EXP        PIC ZZZ,ZZ9.99.
028000     05  FILLER                  PIC X(02).
028100     05  RPT-ANL-SHARED          PIC ZZZ,ZZ9.99.
028200     05  FILLER                  PIC X(02).
028300     05  RPT-ANL-TOTAL-EXP       PIC ZZZ,ZZ9.99.
028400     05  FILLER                  PIC X(02).
028500     05  RPT-ANL-SAVINGS         PIC -ZZZ,ZZ9.99.
028600     05  FILLER                  PIC X(36).
028700
028800 01  RPT-COMBINED-LINE REDEFINES RPT-DETAIL-AREA.
028900     05  RPT-COMB-LABEL          PIC X(35).
029000     05  RPT-COMB-INCOME         PIC ZZZ,ZZ9.99.
029100     05  FILLER                  PIC X(11).
029200     05  FILLER                  PIC X(11).
029300     05  RPT-COMB-TOTAL-EXP      PIC ZZZ,ZZ9.99.
029400     05  FILLER                  PIC X(02).
029500     05  RPT-COMB-SAVINGS        PIC -ZZZ,ZZ9.99.
029600     05  FILLER                  PIC X(42).
029700
029800 01  RPT-CATEGORY-LINE REDEFINES RPT-DETAIL-AREA.
029900     05  FILLER                  PIC X(05).
030000     05  RPT-CAT-CODE            PIC X(15).
030100     05  FILLER                  PIC X(05).
030200     05  RPT-CAT-TOTAL           PIC ZZZ,ZZ9.99.
030300     05  FILLER                  PIC X(97).
030400
030500 PROCEDURE DIVISION.
030600 MAIN-PARAGRAPH.
030700     PERFORM 1000-BEGIN-START-RUN
030800        THRU 1000-END-START-RUN
030900
031000     PERFORM 1100-BEGIN-LOAD-USERS
031100        THRU 1100-END-LOAD-USERS
031200       UNTIL WK-END-OF-USERS
031300
031400     PERFORM 1150-BEGIN-LOAD-SHARED
031500        THRU 1150-END-LOAD-SHARED
031600       UNTIL WK-END-OF-SHARED
031700
031800     PERFORM 1200-BEGIN-LOAD-PERSONAL
031900        THRU 1200-END-LOAD-PERSONAL
032000       UNTIL WK-END-OF-PERSONAL
032100
032200     PERFORM 1300-BEGIN-LOAD-SPLITS
032300        THRU 1300-END-LOAD-SPLITS
032400       UNTIL WK-END-OF-SPLITS
032500
032600     PERFORM 1320-BEGIN-APPEND-MISSING-PAYER
032700        THRU 1320-END-APPEND-MISSING-PAYER
032800       VARYING WK-SHX-IDX FROM 1 BY 1
032900         UNTIL WK-SHX-IDX > WK-SHX-COUNT
033000
033100     PERFORM 2100-BEGIN-PROCESS-SHARED
033200        THRU 2100-END-PROCESS-SHARED
033300       VARYING WK-SHX-IDX FROM 1 BY 1
033400         UNTIL WK-SHX-IDX > WK-SHX-COUNT
033500
033600     PERFORM 2200-BEGIN-BUILD-SETTLEMENTS
033700        THRU 2200-END-BUILD-SETTLEMENTS
033800
033900     PERFORM 3000-BEGIN-MONTH-BOUNDS
034000        THRU 3000-END-MONTH-BOUNDS
034100
034200     PERFORM 3100-BEGIN-PERSONAL-SUMMARY
034300        THRU 3100-END-PERSONAL-SUMMARY
034400       VARYING WK-I FROM 1 BY 1
034500         UNTIL WK-I > WK-USER-COUNT
034600
034700     PERFORM 3200-BEGIN-SHARED-IN-MONTH
034800        THRU 3200-END-SHARED-IN-MONTH
034900       VARYING WK-SHX-IDX FROM 1 BY 1
035000         UNTIL WK-SHX-IDX > WK-SHX-COUNT
035100
035200     PERFORM 3300-BEGIN-COMBINE-TOTALS
035300        THRU 3300-END-COMBINE-TOTALS
035400       VARYING WK-I FROM 1 BY 1
035500         UNTIL WK-I > WK-USER-COUNT
035600
035700     PERFORM 4000-BEGIN-PRINT-BALANCES
035800        THRU 4000-END-PRINT-BALANCES
035900
036000     PERFORM 4100-BEGIN-PRINT-SETTLEMENTS
036100        THRU 4100-END-PRINT-SETTLEMENTS
036200
036300     PERFORM 3400-BEGIN-CATEGORY-BREAKDOWN
036400        THRU 3400-END-CATEGORY-BREAKDOWN
036500
036600     PERFORM 4200-BEGIN-PRINT-ANALYSIS
036700        THRU 4200-END-PRINT-ANALYSIS
036800
036900     PERFORM 9000-BEGIN-FINISH-RUN
037000        THRU 9000-END-FINISH-RUN
037100
037200     STOP RUN.
037300
037400*----------------------------------------------------------------
037500* 1000  START OF RUN -- KEY IN THE REPORT MONTH, STAMP TODAY'S
037600* DATE FOR THE PAGE HEADING, OPEN ALL FIVE FILES
037700*----------------------------------------------------------------
037800 1000-BEGIN-START-RUN.
037900     DISPLAY "HSEEXPRT -- HOUSEHOLD SETTLEMENT AND ANALYSIS RUN."
038000     DISPLAY "ENTER REPORT YEAR  (CCYY): " WITH NO ADVANCING
038100     ACCEPT  WK-PARM-YEAR
038200     DISPLAY "ENTER REPORT MONTH (01-12): " WITH NO ADVANCING
038300     ACCEPT  WK-PARM-MONTH
038400
038500     ACCEPT  WK-TODAY-NOW FROM DATE YYYYMMDD
038600     MOVE    WK-TODAY-NOW    TO WK-TODAY-FMT
038700
038800     OPEN INPUT  HSE-USERS-FILE
038900     OPEN INPUT  HSE-SHARED-FILE
039000     OPEN INPUT  HSE-PERSONAL-FILE
039100     OPEN INPUT  HSE-SPLITS-FILE
039200     OPEN OUTPUT HSE-REPORT-FILE
039300
039400     DISPLAY "RUN DATE: [" WK-TODAY-FMT "]."
039500     DISPLAY "FILES OPEN -- LOADING WORKING TABLES.".
039600 1000-END-START-RUN.
039700     EXIT.
039800
039900*----------------------------------------------------------------
040000* 1100  LOAD THE ROSTER -- EVERY ROW IS TAKEN, THERE IS NO EDIT
040100* ON THE USERS FILE
040200*----------------------------------------------------------------
040300 1100-BEGIN-LOAD-USERS.
040400     READ HSE-USERS-FILE RECORD
040500       AT END
040600          SET WK-END-OF-USERS TO TRUE
040700       NOT AT END
040800          ADD 1 TO WK-USER-COUNT
040900          SET WK-USER-IDX TO WK-USER-COUNT
041000          MOVE HSE-USER-ID       TO WK-USER-ID (WK-USER-IDX)
041100          MOVE HSE-USER-NAME     TO WK-USER-NAME (WK-USER-IDX)
041200     END-READ.
041300 1100-END-LOAD-USERS.
041400     EXIT.
041500
041600*----------------------------------------------------------------
041700* 1150  LOAD THE SHARED-EXPENSE LEDGER -- FILE ARRIVES SORTED
041800* ASCENDING BY EXP-DATE, SO WK-SHX-TBL COMES OUT IN THAT ORDER
041900* WITH NO SORT VERB NEEDED.  EDIT-FAILED ROWS ARE KEPT IN THE
042000* TABLE BUT MARKED INVALID SO 2100/3200 SKIP THEM.
042100*----------------------------------------------------------------
042200 1150-BEGIN-LOAD-SHARED.
042300     READ HSE-SHARED-FILE RECORD
042400       AT END
042500          SET WK-END-OF-SHARED TO TRUE
042600       NOT AT END
042700          ADD 1 TO WK-SHX-COUNT
042800          SET WK-SHX-IDX TO WK-SHX-COUNT
042900          MOVE HSE-SHX-ID             TO WK-SHX-ID (WK-SHX-IDX)
043000          MOVE HSE-SHX-TOTAL-AMOUNT   TO WK-SHX-TOTAL-AMOUNT
043100                                         (WK-SHX-IDX)
043200          MOVE HSE-SHX-DATE           TO WK-SHX-DATE (WK-SHX-IDX)
043300          MOVE HSE-SHX-PAID-BY-ID     TO WK-SHX-PAID-BY-ID
043400                                         (WK-SHX-IDX)
043500          MOVE HSE-SHX-CATEGORY       TO WK-SHX-CATEGORY
043600                                         (WK-SHX-IDX)
043700          SET  WK-SHX-IS-VALID (WK-SHX-IDX) TO TRUE
043800          PERFORM 1160-BEGIN-EDIT-SHARED-EXPENSE
043900             THRU 1160-END-EDIT-SHARED-EXPENSE
044000     END-READ.
044100 1150-END-LOAD-SHARED.
044200     EXIT.
044300
044400*----------------------------------------------------------------
044500* 1160  EDIT THE SHARED-EXPENSE ROW JUST LOADED -- TOTAL-AMOUNT
044600* MUST BE POSITIVE; A BLANK CATEGORY DEFAULTS TO "OTHERS" (THE
044700* WEB FORM'S OWN DEFAULT -- SEE HSESHX01 CHANGE LOG 2001-06-19)
044800*----------------------------------------------------------------
044900 1160-BEGIN-EDIT-SHARED-EXPENSE.
045000     IF WK-SHX-TOTAL-AMOUNT (WK-SHX-IDX) NOT GREATER THAN ZERO
045100        SET WK-SHX-IS-INVALID (WK-SHX-IDX) TO TRUE
045200        ADD 1 TO WK-REJECT-COUNT
045300     END-IF
045400
045500     IF WK-SHX-CATEGORY (WK-SHX-IDX) = SPACES
045600        MOVE "OTHERS         " TO WK-SHX-CATEGORY (WK-SHX-IDX)
045700     END-IF.
045800 1160-END-EDIT-SHARED-EXPENSE.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* 1200  LOAD THE PERSONAL LEDGER -- ROWS THAT FAIL 1210 ARE
046300* COUNTED IN WK-REJECT-COUNT BUT NOT CARRIED INTO WK-PTX-TBL
046400*----------------------------------------------------------------
046500 1200-BEGIN-LOAD-PERSONAL.
046600     READ HSE-PERSONAL-FILE RECORD
046700       AT END
046800          SET WK-END-OF-PERSONAL TO TRUE
046900       NOT AT END
047000          PERFORM 1210-BEGIN-EDIT-PERSONAL-TX
047100             THRU 1210-END-EDIT-PERSONAL-TX
047200          IF WK-ROW-WAS-FOUND
047300             ADD 1 TO WK-PTX-COUNT
047400             SET WK-PTX-IDX TO WK-PTX-COUNT
047500             MOVE HSE-PTX-USER-ID  TO WK-PTX-USER-ID (WK-PTX-IDX)
047600             MOVE HSE-PTX-TYPE     TO WK-PTX-TYPE (WK-PTX-IDX)
047700             MOVE HSE-PTX-AMOUNT   TO WK-PTX-AMOUNT (WK-PTX-IDX)
047800             MOVE HSE-PTX-CATEGORY TO WK-PTX-CATEGORY (WK-PTX-IDX)
047900             MOVE HSE-PTX-DATE     TO WK-PTX-DATE (WK-PTX-IDX)
048000          ELSE
048100             ADD 1 TO WK-REJECT-COUNT
048200          END-IF
048300     END-READ.
048400 1200-END-LOAD-PERSONAL.
048500     EXIT.
048600
048700*----------------------------------------------------------------
048800* 1210  EDIT ONE PERSONAL TRANSACTION ROW -- TX-TYPE MUST BE
048900* INCOME OR EXPENSE, AMOUNT MUST BE POSITIVE.  SETS WK-SW-FOUND
049000* TO "Y" WHEN THE ROW PASSES.
049100*----------------------------------------------------------------
049200 1210-BEGIN-EDIT-PERSONAL-TX.
049300     MOVE "N" TO WK-SW-FOUND
049400
049500     IF (HSE-PTX-IS-INCOME OR HSE-PTX-IS-EXPENSE)
049600        AND HSE-PTX-AMOUNT GREATER THAN ZERO
049700        SET WK-ROW-WAS-FOUND TO TRUE
049800     END-IF.
049900 1210-END-EDIT-PERSONAL-TX.
050000     EXIT.
050100
050200*----------------------------------------------------------------
050300* 1300  LOAD THE SPLIT ROWS -- FILE ARRIVES GROUPED BY EXP-ID.
050400* ROWS THAT FAIL 1310 ARE STILL CARRIED (WITH SPLIT-VALUE
050500* FORCED TO ZERO) SO THE EXPENSE'S PARTICIPANT COUNT FOR THE
050600* EVEN-SPLIT FALLBACK STAYS CORRECT.
050700*----------------------------------------------------------------
050800 1300-BEGIN-LOAD-SPLITS.
050900     READ HSE-SPLITS-FILE RECORD
051000       AT END
051100          SET WK-END-OF-SPLITS TO TRUE
051200       NOT AT END
051300          PERFORM 1310-BEGIN-EDIT-SPLIT
051400             THRU 1310-END-EDIT-SPLIT
051500          ADD 1 TO WK-SPL-COUNT
051600          SET WK-SPL-IDX TO WK-SPL-COUNT
051700          MOVE HSE-SPL-EXP-ID   TO WK-SPL-EXP-ID (WK-SPL-IDX)
051800          MOVE HSE-SPL-USER-ID  TO WK-SPL-USER-ID (WK-SPL-IDX)
051900          MOVE HSE-SPL-TYPE     TO WK-SPL-TYPE (WK-SPL-IDX)
052000          IF WK-ROW-WAS-FOUND
052100             MOVE HSE-SPL-VALUE TO WK-SPL-VALUE (WK-SPL-IDX)
052200          ELSE
052300             MOVE ZERO          TO WK-SPL-VALUE (WK-SPL-IDX)
052400             ADD 1 TO WK-REJECT-COUNT
052500          END-IF
052600     END-READ.
052700 1300-END-LOAD-SPLITS.
052800     EXIT.
052900
053000*----------------------------------------------------------------
053100* 1310  EDIT ONE SPLIT ROW -- SPLIT-TYPE MUST BE PERCENTAGE OR
053200* FIXED, SPLIT-VALUE MUST NOT BE NEGATIVE
053300*----------------------------------------------------------------
053400 1310-BEGIN-EDIT-SPLIT.
053500     MOVE "N" TO WK-SW-FOUND
053600
053700     IF (HSE-SPL-IS-PERCENT OR HSE-SPL-IS-FIXED)
053800        AND HSE-SPL-VALUE NOT LESS THAN ZERO
053900        SET WK-ROW-WAS-FOUND TO TRUE
054000     END-IF.
054100 1310-END-EDIT-SPLIT.
054200     EXIT.
054300
054400*----------------------------------------------------------------
054500* 1320  PAYER-AUTO-APPEND -- IF A SHARED EXPENSE'S PAID-BY-ID
054600* DOES NOT APPEAR AMONG ITS OWN SPLIT ROWS, APPEND A ZERO-VALUE
054700* PERCENTAGE SPLIT FOR THE PAYER.  MATCHES THE WEB FORM'S UPDATE
054800* RULE (TKT#HH-051) -- THE BATCH HAS NO WAY TO DISTINGUISH A
054900* CREATE FROM AN UPDATE SO THE UPDATE RULE IS APPLIED UNIFORMLY.
055000* DRIVEN BY MAIN-PARAGRAPH, VARYING WK-SHX-IDX OVER THE TABLE.
055100*----------------------------------------------------------------
055200 1320-BEGIN-APPEND-MISSING-PAYER.
055300     MOVE "N" TO WK-SW-FOUND
055400
055500     PERFORM 1321-BEGIN-CHECK-PAYER-SPLIT
055600        THRU 1321-END-CHECK-PAYER-SPLIT
055700       VARYING WK-SPL-IDX FROM 1 BY 1
055800         UNTIL WK-SPL-IDX > WK-SPL-COUNT
055900
056000     IF NOT WK-ROW-WAS-FOUND
056100        AND WK-SHX-IS-VALID (WK-SHX-IDX)
056200        ADD 1 TO WK-SPL-COUNT
056300        SET WK-SPL-IDX TO WK-SPL-COUNT
056400        MOVE WK-SHX-ID (WK-SHX-IDX)
056500                           TO WK-SPL-EXP-ID (WK-SPL-IDX)
056600        MOVE WK-SHX-PAID-BY-ID (WK-SHX-IDX)
056700                           TO WK-SPL-USER-ID (WK-SPL-IDX)
056800        MOVE "PERCENTAGE" TO WK-SPL-TYPE (WK-SPL-IDX)
056900        MOVE ZERO         TO WK-SPL-VALUE (WK-SPL-IDX)
057000     END-IF.
057100 1320-END-APPEND-MISSING-PAYER.
057200     EXIT.
057300
057400 1321-BEGIN-CHECK-PAYER-SPLIT.
057500     IF WK-SPL-EXP-ID (WK-SPL-IDX) = WK-SHX-ID (WK-SHX-IDX)
057600        AND WK-SPL-USER-ID (WK-SPL-IDX) =
057700            WK-SHX-PAID-BY-ID (WK-SHX-IDX)
057800        SET WK-ROW-WAS-FOUND TO TRUE
057900     END-IF.
058000 1321-END-CHECK-PAYER-SPLIT.
058100     EXIT.
058200
058300*----------------------------------------------------------------
058400* 2000  SHARE COMPUTATION ENGINE -- REBUILDS WK-SHARE-TBL FOR
058500* THE SHARED EXPENSE AT WK-SHX-IDX.  CALLED ONCE PER EXPENSE
058600* FROM BOTH THE SETTLEMENT PASS (2100) AND THE MONTHLY-ANALYSIS
058700* PASS (3200).
058800*----------------------------------------------------------------
058900 2000-BEGIN-COMPUTE-SHARES.
059000     MOVE ZERO TO WK-SHARE-COUNT
059100                   WK-SHX-FIXED-TOTAL
059200                   WK-SHX-PERCENT-TOTAL
059300                   WK-SHX-ROW-COUNT
059400
059500     PERFORM 2005-BEGIN-SUM-SPLIT-TOTALS
059600        THRU 2005-END-SUM-SPLIT-TOTALS
059700       VARYING WK-SPL-IDX FROM 1 BY 1
059800         UNTIL WK-SPL-IDX > WK-SPL-COUNT
059900
060000     PERFORM 2010-BEGIN-VALIDATE-SHARE
060100        THRU 2010-END-VALIDATE-SHARE
060200
060300     IF WK-SHX-IS-VALID (WK-SHX-IDX)
060400        PERFORM 2020-BEGIN-APPLY-FIXED-SPLITS
060500           THRU 2020-END-APPLY-FIXED-SPLITS
060600          VARYING WK-SPL-IDX FROM 1 BY 1
060700            UNTIL WK-SPL-IDX > WK-SPL-COUNT
060800
060900        COMPUTE WK-SHX-REMAINING =
061000                WK-SHX-TOTAL-AMOUNT (WK-SHX-IDX)
061100                - WK-SHX-FIXED-TOTAL
061200
061300        IF WK-SHX-REMAINING GREATER THAN WK-CTE-SHARE-TOLERANCE
061400           IF WK-SHX-PERCENT-TOTAL GREATER THAN ZERO
061500              PERFORM 2030-BEGIN-DISTRIBUTE-PERCENT
061600                 THRU 2030-END-DISTRIBUTE-PERCENT
061700                VARYING WK-SPL-IDX FROM 1 BY 1
061800                  UNTIL WK-SPL-IDX > WK-SPL-COUNT
061900           ELSE
062000              PERFORM 2040-BEGIN-DISTRIBUTE-EVENLY
062100                 THRU 2040-END-DISTRIBUTE-EVENLY
062200                VARYING WK-SPL-IDX FROM 1 BY 1
062300                  UNTIL WK-SPL-IDX > WK-SPL-COUNT
062400           END-IF
062500        END-IF
062600     END-IF.
062700 2000-END-COMPUTE-SHARES.
062800     EXIT.
062900
063000*----------------------------------------------------------------
063100* 2005  ACCUMULATE THE FIXED-TOTAL, PERCENT-TOTAL AND ROW-COUNT
063200* FOR THIS EXPENSE'S SPLIT ROWS ONLY
063300*----------------------------------------------------------------
063400 2005-BEGIN-SUM-SPLIT-TOTALS.
063500     IF WK-SPL-EXP-ID (WK-SPL-IDX) = WK-SHX-ID (WK-SHX-IDX)
063600        ADD 1 TO WK-SHX-ROW-COUNT
063700        IF WK-SPL-IS-FIXED (WK-SPL-IDX)
063800           ADD WK-SPL-VALUE (WK-SPL-IDX) TO WK-SHX-FIXED-TOTAL
063900        ELSE
064000           IF WK-SPL-IS-PERCENT (WK-SPL-IDX)
064100              ADD WK-SPL-VALUE (WK-SPL-IDX)
064200                              TO WK-SHX-PERCENT-TOTAL
064300           END-IF
064400        END-IF
064500     END-IF.
064600 2005-END-SUM-SPLIT-TOTALS.
064700     EXIT.
064800
064900*----------------------------------------------------------------
065000* 2010  REJECT THIS EXPENSE IF ITS FIXED SPLITS EXCEED THE
065100* EXPENSE TOTAL BY MORE THAN THE SHARE TOLERANCE
065200*----------------------------------------------------------------
065300 2010-BEGIN-VALIDATE-SHARE.
065400     IF WK-SHX-FIXED-TOTAL GREATER THAN
065500        WK-SHX-TOTAL-AMOUNT (WK-SHX-IDX) + WK-CTE-SHARE-TOLERANCE
065600        SET WK-SHX-IS-INVALID (WK-SHX-IDX) TO TRUE
065700        ADD 1 TO WK-REJECT-COUNT
065800     END-IF.
065900 2010-END-VALIDATE-SHARE.
066000     EXIT.
066100
066200*----------------------------------------------------------------
066300* 2020  FIXED SPLITS ARE HONORED FIRST, AT FACE VALUE
066400*----------------------------------------------------------------
066500 2020-BEGIN-APPLY-FIXED-SPLITS.
066600     IF WK-SPL-EXP-ID (WK-SPL-IDX) = WK-SHX-ID (WK-SHX-IDX)
066700        AND WK-SPL-IS-FIXED (WK-SPL-IDX)
066800        MOVE WK-SPL-USER-ID (WK-SPL-IDX)
066900                                TO WK-SHARE-SEARCH-USER
067000        MOVE WK-SPL-VALUE (WK-SPL-IDX)
067100                                TO WK-SHARE-SEARCH-AMOUNT
067200        PERFORM 2050-BEGIN-FIND-OR-ADD-SHARE
067300           THRU 2050-END-FIND-OR-ADD-SHARE
067400     END-IF.
067500 2020-END-APPLY-FIXED-SPLITS.
067600     EXIT.
067700
067800*----------------------------------------------------------------
067900* 2030  REMAINDER AFTER FIXED SPLITS IS DISTRIBUTED PRO-RATA
068000* OVER THE PERCENTAGE SPLITS BY VALUE DIVIDED BY PERCENT-TOTAL
068100*----------------------------------------------------------------
068200 2030-BEGIN-DISTRIBUTE-PERCENT.
068300     IF WK-SPL-EXP-ID (WK-SPL-IDX) = WK-SHX-ID (WK-SHX-IDX)
068400        AND WK-SPL-IS-PERCENT (WK-SPL-IDX)
068500        COMPUTE WK-SHARE-SEARCH-AMOUNT ROUNDED =
068600                WK-SHX-REMAINING
068700                * WK-SPL-VALUE (WK-SPL-IDX)
068800                / WK-SHX-PERCENT-TOTAL
068900        MOVE WK-SPL-USER-ID (WK-SPL-IDX)
069000                                TO WK-SHARE-SEARCH-USER
069100        PERFORM 2050-BEGIN-FIND-OR-ADD-SHARE
069200           THRU 2050-END-FIND-OR-ADD-SHARE
069300     END-IF.
069400 2030-END-DISTRIBUTE-PERCENT.
069500     EXIT.
069600
069700*----------------------------------------------------------------
069800* 2040  NO PERCENTAGE SPLITS ON THIS EXPENSE -- THE REMAINDER
069900* IS SPLIT EVENLY ACROSS EVERY ROW (FIXED ROWS INCLUDED)
070000*----------------------------------------------------------------
070100 2040-BEGIN-DISTRIBUTE-EVENLY.
070200     IF WK-SPL-EXP-ID (WK-SPL-IDX) = WK-SHX-ID (WK-SHX-IDX)
070300        COMPUTE WK-SHARE-SEARCH-AMOUNT ROUNDED =
070400                WK-SHX-REMAINING / WK-SHX-ROW-COUNT
070500        MOVE WK-SPL-USER-ID (WK-SPL-IDX)
070600                                TO WK-SHARE-SEARCH-USER
070700        PERFORM 2050-BEGIN-FIND-OR-ADD-SHARE
070800           THRU 2050-END-FIND-OR-ADD-SHARE
070900     END-IF.
071000 2040-END-DISTRIBUTE-EVENLY.
071100     EXIT.
071200
071300*----------------------------------------------------------------
071400* 2050  FIND-OR-ADD A SHARE-TABLE ROW FOR WK-SHARE-SEARCH-USER,
071500* ACCUMULATING WK-SHARE-SEARCH-AMOUNT INTO IT (SHARES ACCUMULATE
071600* PER USER ACROSS MULTIPLE SPLIT ROWS)
071700*----------------------------------------------------------------
071800 2050-BEGIN-FIND-OR-ADD-SHARE.
071900     MOVE "N" TO WK-SW-FOUND
072000
072100     PERFORM 2051-BEGIN-SEARCH-SHARE
072200        THRU 2051-END-SEARCH-SHARE
072300       VARYING WK-SHARE-IDX FROM 1 BY 1
072400         UNTIL WK-SHARE-IDX > WK-SHARE-COUNT
072500
072600     IF WK-ROW-WAS-FOUND
072700        SET WK-SHARE-IDX TO WK-SHARE-FOUND-IDX
072800        ADD WK-SHARE-SEARCH-AMOUNT
072900                       TO WK-SHARE-AMOUNT (WK-SHARE-IDX)
073000     ELSE
073100        ADD 1 TO WK-SHARE-COUNT
073200        SET WK-SHARE-IDX TO WK-SHARE-COUNT
073300        MOVE WK-SHARE-SEARCH-USER
073400                       TO WK-SHARE-USER-ID (WK-SHARE-IDX)
073500        MOVE WK-SHARE-SEARCH-AMOUNT
073600                       TO WK-SHARE-AMOUNT (WK-SHARE-IDX)
073700     END-IF.
073800 2050-END-FIND-OR-ADD-SHARE.
073900     EXIT.
074000
074100 2051-BEGIN-SEARCH-SHARE.
074200     IF WK-SHARE-USER-ID (WK-SHARE-IDX) = WK-SHARE-SEARCH-USER
074300        SET WK-ROW-WAS-FOUND TO TRUE
074400        MOVE WK-SHARE-IDX TO WK-SHARE-FOUND-IDX
074500     END-IF.
074600 2051-END-SEARCH-SHARE.
074700     EXIT.
074800
074900*----------------------------------------------------------------
075000* 2100  BALANCE ENGINE -- FOR THE SHARED EXPENSE AT WK-SHX-IDX,
075100* ADD THE FULL TOTAL TO THE PAYER'S NET BALANCE AND SUBTRACT
075200* EACH PARTICIPANT'S COMPUTED SHARE FROM THEIRS.  DRIVEN BY
075300* MAIN-PARAGRAPH, VARYING WK-SHX-IDX OVER THE WHOLE TABLE.
075400*----------------------------------------------------------------
075500 2100-BEGIN-PROCESS-SHARED.
075600     IF WK-SHX-IS-VALID (WK-SHX-IDX)
075700        PERFORM 2000-BEGIN-COMPUTE-SHARES
075800           THRU 2000-END-COMPUTE-SHARES
075900
076000        MOVE WK-SHX-PAID-BY-ID (WK-SHX-IDX)
076100                                TO WK-NETBAL-SEARCH-USER
076200        MOVE WK-SHX-TOTAL-AMOUNT (WK-SHX-IDX)
076300                                TO WK-NETBAL-SEARCH-AMOUNT
076400        PERFORM 2150-BEGIN-FIND-OR-ADD-NETBAL
076500           THRU 2150-END-FIND-OR-ADD-NETBAL
076600
076700        PERFORM 2160-BEGIN-SUBTRACT-SHARE
076800           THRU 2160-END-SUBTRACT-SHARE
076900          VARYING WK-SHARE-IDX FROM 1 BY 1
077000            UNTIL WK-SHARE-IDX > WK-SHARE-COUNT
077100     END-IF.
077200 2100-END-PROCESS-SHARED.
077300     EXIT.
077400
077500 2160-BEGIN-SUBTRACT-SHARE.
077600     MOVE WK-SHARE-USER-ID (WK-SHARE-IDX)
077700                             TO WK-NETBAL-SEARCH-USER
077800     COMPUTE WK-NETBAL-SEARCH-AMOUNT =
077900             ZERO - WK-SHARE-AMOUNT (WK-SHARE-IDX)
078000     PERFORM 2150-BEGIN-FIND-OR-ADD-NETBAL
078100        THRU 2150-END-FIND-OR-ADD-NETBAL.
078200 2160-END-SUBTRACT-SHARE.
078300     EXIT.
078400
078500*----------------------------------------------------------------
078600* 2150  FIND-OR-ADD A NET-BALANCE ROW FOR WK-NETBAL-SEARCH-USER,
078700* ACCUMULATING WK-NETBAL-SEARCH-AMOUNT INTO IT
078800*----------------------------------------------------------------
078900 2150-BEGIN-FIND-OR-ADD-NETBAL.
079000     MOVE "N" TO WK-SW-FOUND
079100
079200     PERFORM 2151-BEGIN-SEARCH-NETBAL
079300        THRU 2151-END-SEARCH-NETBAL
079400       VARYING WK-NETBAL-IDX FROM 1 BY 1
079500         UNTIL WK-NETBAL-IDX > WK-NETBAL-COUNT
079600
079700     IF WK-ROW-WAS-FOUND
079800        SET WK-NETBAL-IDX TO WK-NETBAL-FOUND-IDX
079900        ADD WK-NETBAL-SEARCH-AMOUNT
080000                       TO WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
080100     ELSE
080200        ADD 1 TO WK-NETBAL-COUNT
080300        SET WK-NETBAL-IDX TO WK-NETBAL-COUNT
080400        MOVE WK-NETBAL-SEARCH-USER
080500                       TO WK-NETBAL-USER-ID (WK-NETBAL-IDX)
080600        MOVE WK-NETBAL-SEARCH-AMOUNT
080700                       TO WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
080800     END-IF.
080900 2150-END-FIND-OR-ADD-NETBAL.
081000     EXIT.
081100
081200 2151-BEGIN-SEARCH-NETBAL.
081300     IF WK-NETBAL-USER-ID (WK-NETBAL-IDX) = WK-NETBAL-SEARCH-USER
081400        SET WK-ROW-WAS-FOUND TO TRUE
081500        MOVE WK-NETBAL-IDX TO WK-NETBAL-FOUND-IDX
081600     END-IF.
081700 2151-END-SEARCH-NETBAL.
081800     EXIT.
081900
082000*----------------------------------------------------------------
082100* 2200  SETTLEMENT BUILDER -- PARTITION NET BALANCES INTO
082200* CREDITORS AND DEBTORS, SORT EACH DESCENDING, THEN GREEDY-MATCH
082300* THEM TWO CURSORS AT A TIME
082400*----------------------------------------------------------------
082500 2200-BEGIN-BUILD-SETTLEMENTS.
082600     MOVE ZERO TO WK-CRED-COUNT WK-DEBT-COUNT WK-SETTLE-COUNT
082700
082800     PERFORM 2205-BEGIN-PARTITION-NETBAL
082900        THRU 2205-END-PARTITION-NETBAL
083000       VARYING WK-NETBAL-IDX FROM 1 BY 1
083100         UNTIL WK-NETBAL-IDX > WK-NETBAL-COUNT
083200
083300     PERFORM 2210-BEGIN-SORT-CRED-DEBT
083400        THRU 2210-END-SORT-CRED-DEBT
083500
083600     PERFORM 2220-BEGIN-MATCH-SETTLEMENTS
083700        THRU 2220-END-MATCH-SETTLEMENTS.
083800 2200-END-BUILD-SETTLEMENTS.
083900     EXIT.
084000
084100*----------------------------------------------------------------
084200* 2205  CREDITORS ARE NET > BALANCE TOLERANCE, DEBTORS ARE NET <
084300* MINUS BALANCE TOLERANCE (CARRIED AS A POSITIVE OWED AMOUNT)
084400*----------------------------------------------------------------
084500 2205-BEGIN-PARTITION-NETBAL.
084600     IF WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
084700        GREATER THAN WK-CTE-BALANCE-TOLERANCE
084800        ADD 1 TO WK-CRED-COUNT
084900        SET WK-CRED-IDX TO WK-CRED-COUNT
085000        MOVE WK-NETBAL-USER-ID (WK-NETBAL-IDX)
085100                                TO WK-CRED-USER-ID (WK-CRED-IDX)
085200        MOVE WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
085300                                TO WK-CRED-AMOUNT (WK-CRED-IDX)
085400     ELSE
085500        IF WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
085600           LESS THAN (ZERO - WK-CTE-BALANCE-TOLERANCE)
085700           ADD 1 TO WK-DEBT-COUNT
085800           SET WK-DEBT-IDX TO WK-DEBT-COUNT
085900           MOVE WK-NETBAL-USER-ID (WK-NETBAL-IDX)
086000                                TO WK-DEBT-USER-ID (WK-DEBT-IDX)
086100           COMPUTE WK-DEBT-AMOUNT (WK-DEBT-IDX) =
086200                   ZERO - WK-NETBAL-AMOUNT (WK-NETBAL-IDX)
086300        END-IF
086400     END-IF.
086500 2205-END-PARTITION-NETBAL.
086600     EXIT.
086700
086800*----------------------------------------------------------------
086900* 2210  SORT BOTH WORK TABLES DESCENDING BY AMOUNT -- A PLAIN
087000* BUBBLE PASS IS ALL THE ROW COUNTS ON THIS FILE EVER NEED
087100*----------------------------------------------------------------
087200 2210-BEGIN-SORT-CRED-DEBT.
087300     IF WK-CRED-COUNT GREATER THAN 1
087400        PERFORM 2211-BEGIN-SORT-CRED-OUTER
087500           THRU 2211-END-SORT-CRED-OUTER
087600          VARYING WK-I FROM 1 BY 1
087700            UNTIL WK-I > WK-CRED-COUNT - 1
087800     END-IF
087900
088000     IF WK-DEBT-COUNT GREATER THAN 1
088100        PERFORM 2215-BEGIN-SORT-DEBT-OUTER
088200           THRU 2215-END-SORT-DEBT-OUTER
088300          VARYING WK-I FROM 1 BY 1
088400            UNTIL WK-I > WK-DEBT-COUNT - 1
088500     END-IF.
088600 2210-END-SORT-CRED-DEBT.
088700     EXIT.
088800
088900 2211-BEGIN-SORT-CRED-OUTER.
089000     PERFORM 2212-BEGIN-SORT-CRED-INNER
089100        THRU 2212-END-SORT-CRED-INNER
089200       VARYING WK-J FROM 1 BY 1
089300         UNTIL WK-J > WK-CRED-COUNT - WK-I.
089400 2211-END-SORT-CRED-OUTER.
089500     EXIT.
089600
089700 2212-BEGIN-SORT-CRED-INNER.
089800     SET WK-CRED-IDX TO WK-J
089900     IF WK-CRED-AMOUNT (WK-J) LESS THAN WK-CRED-AMOUNT (WK-J + 1)
090000        PERFORM 2213-BEGIN-SWAP-CRED
090100           THRU 2213-END-SWAP-CRED
090200     END-IF.
090300 2212-END-SORT-CRED-INNER.
090400     EXIT.
090500
090600 2213-BEGIN-SWAP-CRED.
090700     MOVE WK-CRED-USER-ID (WK-J)     TO WK-CRED-SWAP-USER
090800     MOVE WK-CRED-AMOUNT (WK-J)      TO WK-CRED-SWAP-AMOUNT
090900     MOVE WK-CRED-USER-ID (WK-J + 1) TO WK-CRED-USER-ID (WK-J)
091000     MOVE WK-CRED-AMOUNT (WK-J + 1)  TO WK-CRED-AMOUNT (WK-J)
091100     MOVE WK-CRED-SWAP-USER   TO WK-CRED-USER-ID (WK-J + 1)
091200     MOVE WK-CRED-SWAP-AMOUNT TO WK-CRED-AMOUNT (WK-J + 1).
091300 2213-END-SWAP-CRED.
091400     EXIT.
091500
091600 2215-BEGIN-SORT-DEBT-OUTER.
091700     PERFORM 2216-BEGIN-SORT-DEBT-INNER
091800        THRU 2216-END-SORT-DEBT-INNER
091900       VARYING WK-J FROM 1 BY 1
092000         UNTIL WK-J > WK-DEBT-COUNT - WK-I.
092100 2215-END-SORT-DEBT-OUTER.
092200     EXIT.
092300
092400 2216-BEGIN-SORT-DEBT-INNER.
092500     SET WK-DEBT-IDX TO WK-J
092600     IF WK-DEBT-AMOUNT (WK-J) LESS THAN WK-DEBT-AMOUNT (WK-J + 1)
092700        PERFORM 2217-BEGIN-SWAP-DEBT
092800           THRU 2217-END-SWAP-DEBT
092900     END-IF.
093000 2216-END-SORT-DEBT-INNER.
093100     EXIT.
093200
093300 2217-BEGIN-SWAP-DEBT.
093400     MOVE WK-DEBT-USER-ID (WK-J)     TO WK-DEBT-SWAP-USER
093500     MOVE WK-DEBT-AMOUNT (WK-J)      TO WK-DEBT-SWAP-AMOUNT
093600     MOVE WK-DEBT-USER-ID (WK-J + 1) TO WK-DEBT-USER-ID (WK-J)
093700     MOVE WK-DEBT-AMOUNT (WK-J + 1)  TO WK-DEBT-AMOUNT (WK-J)
093800     MOVE WK-DEBT-SWAP-USER   TO WK-DEBT-USER-ID (WK-J + 1)
093900     MOVE WK-DEBT-SWAP-AMOUNT TO WK-DEBT-AMOUNT (WK-J + 1).
094000 2217-END-SWAP-DEBT.
094100     EXIT.
094200
094300*----------------------------------------------------------------
094400* 2220  GREEDY TWO-CURSOR MATCH -- PAY MIN(CREDITOR, DEBTOR)
094500* EACH STEP, ADVANCE WHICHEVER CURSOR'S RESIDUAL IS NOW WITHIN
094600* TOLERANCE (BOTH MAY ADVANCE ON THE SAME STEP -- TKT#HH-147)
094700*----------------------------------------------------------------
094800 2220-BEGIN-MATCH-SETTLEMENTS.
094900     MOVE 1 TO WK-CRED-PTR
095000     MOVE 1 TO WK-DEBT-PTR
095100
095200     PERFORM 2221-BEGIN-MATCH-STEP
095300        THRU 2221-END-MATCH-STEP
095400       UNTIL WK-CRED-PTR > WK-CRED-COUNT
095500          OR WK-DEBT-PTR > WK-DEBT-COUNT.
095600 2220-END-MATCH-SETTLEMENTS.
095700     EXIT.
095800
095900 2221-BEGIN-MATCH-STEP.
096000     SET WK-CRED-IDX TO WK-CRED-PTR
096100     SET WK-DEBT-IDX TO WK-DEBT-PTR
096200
096300     IF WK-CRED-AMOUNT (WK-CRED-IDX)
096400        LESS THAN WK-DEBT-AMOUNT (WK-DEBT-IDX)
096500        MOVE WK-CRED-AMOUNT (WK-CRED-IDX) TO WK-PAY-AMOUNT
096600     ELSE
096700        MOVE WK-DEBT-AMOUNT (WK-DEBT-IDX) TO WK-PAY-AMOUNT
096800     END-IF
096900
097000     COMPUTE WK-PAY-ROUNDED ROUNDED = WK-PAY-AMOUNT
097100
097200     ADD 1 TO WK-SETTLE-COUNT
097300     SET WK-SETTLE-IDX TO WK-SETTLE-COUNT
097400     MOVE WK-DEBT-USER-ID (WK-DEBT-IDX)
097500                           TO WK-SETTLE-PAYER-ID (WK-SETTLE-IDX)
097600     MOVE WK-CRED-USER-ID (WK-CRED-IDX)
097700                       TO WK-SETTLE-RECEIVER-ID (WK-SETTLE-IDX)
097800     MOVE WK-PAY-ROUNDED   TO WK-SETTLE-AMOUNT (WK-SETTLE-IDX)
097900
098000     SUBTRACT WK-PAY-AMOUNT FROM WK-CRED-AMOUNT (WK-CRED-IDX)
098100     SUBTRACT WK-PAY-AMOUNT FROM WK-DEBT-AMOUNT (WK-DEBT-IDX)
098200
098300     IF WK-CRED-AMOUNT (WK-CRED-IDX)
098400        NOT GREATER THAN WK-CTE-BALANCE-TOLERANCE
098500        ADD 1 TO WK-CRED-PTR
098600     END-IF
098700
098800     IF WK-DEBT-AMOUNT (WK-DEBT-IDX)
098900        NOT GREATER THAN WK-CTE-BALANCE-TOLERANCE
099000        ADD 1 TO WK-DEBT-PTR
099100     END-IF.
099200 2221-END-MATCH-STEP.
099300     EXIT.
099400
099500*----------------------------------------------------------------
099600* 3000  MONTH-BOUNDS UTILITY -- YYYY-MM-01 THRU THE LAST DAY OF
099700* THE MONTH, LEAP FEBRUARY HANDLED BY 3010 (TKT#HH-095)
099800*----------------------------------------------------------------
099900 3000-BEGIN-MONTH-BOUNDS.
100000     MOVE WK-PARM-YEAR  TO WK-MB-YEAR
100100     MOVE WK-PARM-MONTH TO WK-MB-MONTH
100200     MOVE WK-MONTH-DAYS (WK-MB-MONTH) TO WK-MB-LAST-DAY
100300
100400     PERFORM 3010-BEGIN-CHECK-LEAP-FEBRUARY
100500        THRU 3010-END-CHECK-LEAP-FEBRUARY
100600
100700     STRING WK-MB-YEAR "-" WK-MB-MONTH "-01"
100800            DELIMITED BY SIZE INTO WK-MB-START-DATE
100900
101000     STRING WK-MB-YEAR "-" WK-MB-MONTH "-" WK-MB-LAST-DAY
101100            DELIMITED BY SIZE INTO WK-MB-END-DATE.
101200 3000-END-MONTH-BOUNDS.
101300     EXIT.
101400
101500*----------------------------------------------------------------
101600* 3010  FEBRUARY ONLY -- LEAP IF DIVISIBLE BY 4, EXCEPT CENTURY
101700* YEARS MUST ALSO BE DIVISIBLE BY 400
101800*----------------------------------------------------------------
101900 3010-BEGIN-CHECK-LEAP-FEBRUARY.
102000     IF WK-MB-MONTH = 2
102100        DIVIDE WK-MB-YEAR BY 4 GIVING WK-I REMAINDER WK-J
102200        IF WK-J = ZERO
102300           DIVIDE WK-MB-YEAR BY 100 GIVING WK-I REMAINDER WK-J
102400           IF WK-J = ZERO
102500              DIVIDE WK-MB-YEAR BY 400 GIVING WK-I REMAINDER WK-J
102600              IF WK-J = ZERO
102700                 MOVE 29 TO WK-MB-LAST-DAY
102800              END-IF
102900           ELSE
103000              MOVE 29 TO WK-MB-LAST-DAY
103100           END-IF
103200        END-IF
103300     END-IF.
103400 3010-END-CHECK-LEAP-FEBRUARY.
103500     EXIT.
103600
103700*----------------------------------------------------------------
103800* 3100  PERSONAL MONTHLY SUMMARY -- FOR THE USER AT WK-I, SUM
103900* INCOME AND EXPENSE ROWS IN THE REPORT MONTH.  DRIVEN BY
104000* MAIN-PARAGRAPH, VARYING WK-I OVER THE ROSTER.
104100*----------------------------------------------------------------
104200 3100-BEGIN-PERSONAL-SUMMARY.
104300     SET WK-USER-IDX TO WK-I
104400     SET WK-ANL-IDX  TO WK-I
104500     MOVE ZERO TO WK-ANL-INCOME (WK-ANL-IDX)
104600                   WK-ANL-PERS-EXP (WK-ANL-IDX)
104700                   WK-ANL-SHARED (WK-ANL-IDX)
104800
104900     PERFORM 3110-BEGIN-SUM-PERSONAL-TX
105000        THRU 3110-END-SUM-PERSONAL-TX
105100       VARYING WK-PTX-IDX FROM 1 BY 1
105200         UNTIL WK-PTX-IDX > WK-PTX-COUNT.
105300 3100-END-PERSONAL-SUMMARY.
105400     EXIT.
105500
105600 3110-BEGIN-SUM-PERSONAL-TX.
105700     IF WK-PTX-USER-ID (WK-PTX-IDX) = WK-USER-ID (WK-USER-IDX)
105800        AND WK-PTX-DATE (WK-PTX-IDX) NOT LESS THAN
105900            WK-MB-START-DATE
106000        AND WK-PTX-DATE (WK-PTX-IDX) NOT GREATER THAN
106100            WK-MB-END-DATE
106200        IF WK-PTX-IS-INCOME (WK-PTX-IDX)
106300           ADD WK-PTX-AMOUNT (WK-PTX-IDX)
106400                              TO WK-ANL-INCOME (WK-ANL-IDX)
106500        ELSE
106600           IF WK-PTX-IS-EXPENSE (WK-PTX-IDX)
106700              ADD WK-PTX-AMOUNT (WK-PTX-IDX)
106800                              TO WK-ANL-PERS-EXP (WK-ANL-IDX)
106900           END-IF
107000        END-IF
107100     END-IF.
107200 3110-END-SUM-PERSONAL-TX.
107300     EXIT.
107400
107500*----------------------------------------------------------------
107600* 3200  SHARED-IN-MONTH -- FOR EACH VALID SHARED EXPENSE DATED
107700* IN THE REPORT MONTH, COMPUTE ITS SHARES AND ACCUMULATE EACH
107800* PARTICIPANT'S CUT INTO THE ANALYSIS TABLE.  DRIVEN BY
107900* MAIN-PARAGRAPH, VARYING WK-SHX-IDX OVER THE WHOLE TABLE.
108000*----------------------------------------------------------------
108100 3200-BEGIN-SHARED-IN-MONTH.
108200     IF WK-SHX-IS-VALID (WK-SHX-IDX)
108300        AND WK-SHX-DATE (WK-SHX-IDX) NOT LESS THAN
108400            WK-MB-START-DATE
108500        AND WK-SHX-DATE (WK-SHX-IDX) NOT GREATER THAN
108600            WK-MB-END-DATE
108700        PERFORM 2000-BEGIN-COMPUTE-SHARES
108800           THRU 2000-END-COMPUTE-SHARES
108900
109000        PERFORM 3210-BEGIN-ADD-SHARE-TO-ANALYSIS
109100           THRU 3210-END-ADD-SHARE-TO-ANALYSIS
109200          VARYING WK-SHARE-IDX FROM 1 BY 1
109300            UNTIL WK-SHARE-IDX > WK-SHARE-COUNT
109400     END-IF.
109500 3200-END-SHARED-IN-MONTH.
109600     EXIT.
109700
109800 3210-BEGIN-ADD-SHARE-TO-ANALYSIS.
109900     MOVE "N" TO WK-SW-FOUND
110000
110100     PERFORM 3211-BEGIN-FIND-USER-SLOT
110200        THRU 3211-END-FIND-USER-SLOT
110300       VARYING WK-ANL-IDX FROM 1 BY 1
110400         UNTIL WK-ANL-IDX > WK-USER-COUNT
110500            OR WK-ROW-WAS-FOUND.
110600 3210-END-ADD-SHARE-TO-ANALYSIS.
110700     EXIT.
110800
110900 3211-BEGIN-FIND-USER-SLOT.
110910*    TKT#HH-156 -- WK-SHARE-AMOUNT CARRIES 4 DECIMAL PLACES BUT
110920*    WK-ANL-SHARED ONLY 2 -- ROUNDED KEEPS THE ANALYSIS LINE
110930*    IN STEP WITH THE SETTLEMENT MATH INSTEAD OF TRUNCATING.
111000     SET WK-USER-IDX TO WK-ANL-IDX
111100     IF WK-USER-ID (WK-USER-IDX) = WK-SHARE-USER-ID (WK-SHARE-IDX)
111200        ADD WK-SHARE-AMOUNT (WK-SHARE-IDX)
111300                    TO WK-ANL-SHARED (WK-ANL-IDX) ROUNDED
111400        SET WK-ROW-WAS-FOUND TO TRUE
111500     END-IF.
111600 3211-END-FIND-USER-SLOT.
111700     EXIT.
111800
111900*----------------------------------------------------------------
112000* 3300  COMBINE TOTALS -- PER USER: TOTAL-EXPENSES AND SAVINGS;
112100* ALSO ROLLS UP THE HOUSEHOLD-WIDE COMBINED LINE.  DRIVEN BY
112200* MAIN-PARAGRAPH, VARYING WK-I OVER THE ROSTER.
112300*----------------------------------------------------------------
112400 3300-BEGIN-COMBINE-TOTALS.
112500     SET WK-ANL-IDX TO WK-I
112600
112700     IF WK-I = 1
112800        MOVE ZERO TO WK-COMB-INCOME
112900                      WK-COMB-TOTAL-EXP
113000                      WK-COMB-SAVINGS
113100     END-IF
113200
113300     ADD WK-ANL-PERS-EXP (WK-ANL-IDX) WK-ANL-SHARED (WK-ANL-IDX)
113400       GIVING WK-ANL-TOTAL-EXP (WK-ANL-IDX)
113500
113600     COMPUTE WK-ANL-SAVINGS (WK-ANL-IDX) =
113700             WK-ANL-INCOME (WK-ANL-IDX)
113800             - WK-ANL-TOTAL-EXP (WK-ANL-IDX)
113900
114000     ADD WK-ANL-INCOME (WK-ANL-IDX)     TO WK-COMB-INCOME
114100     ADD WK-ANL-TOTAL-EXP (WK-ANL-IDX)  TO WK-COMB-TOTAL-EXP
114200
114300     COMPUTE WK-COMB-SAVINGS =
114400             WK-COMB-INCOME - WK-COMB-TOTAL-EXP.
114500 3300-END-COMBINE-TOTALS.
114600     EXIT.
114700
114800*----------------------------------------------------------------
114900* 3400  CATEGORY BREAKDOWN -- PERSONAL EXPENSE ROWS IN THE MONTH
115000* PLUS THE UNDIVIDED TOTAL OF EACH IN-MONTH SHARED EXPENSE
115100* (COUNTED ONCE, NOT SPLIT -- TKT#HH-131)
115200*----------------------------------------------------------------
115300 3400-BEGIN-CATEGORY-BREAKDOWN.
115400     MOVE ZERO TO WK-CATEGORY-COUNT
115500
115600     PERFORM 3410-BEGIN-CATEGORIZE-PERSONAL
115700        THRU 3410-END-CATEGORIZE-PERSONAL
115800       VARYING WK-PTX-IDX FROM 1 BY 1
115900         UNTIL WK-PTX-IDX > WK-PTX-COUNT
116000
116100     PERFORM 3420-BEGIN-CATEGORIZE-SHARED
116200        THRU 3420-END-CATEGORIZE-SHARED
116300       VARYING WK-SHX-IDX FROM 1 BY 1
116400         UNTIL WK-SHX-IDX > WK-SHX-COUNT.
116500 3400-END-CATEGORY-BREAKDOWN.
116600     EXIT.
116700
116800 3410-BEGIN-CATEGORIZE-PERSONAL.
116900     IF WK-PTX-IS-EXPENSE (WK-PTX-IDX)
117000        AND WK-PTX-DATE (WK-PTX-IDX) NOT LESS THAN
117100            WK-MB-START-DATE
117200        AND WK-PTX-DATE (WK-PTX-IDX) NOT GREATER THAN
117300            WK-MB-END-DATE
117400        MOVE WK-PTX-CATEGORY (WK-PTX-IDX)
117500                                TO WK-CATEGORY-SEARCH-CODE
117600        MOVE WK-PTX-AMOUNT (WK-PTX-IDX)
117700                                TO WK-CATEGORY-SEARCH-AMT
117800        PERFORM 5100-BEGIN-FIND-OR-ADD-CATEGORY
117900           THRU 5100-END-FIND-OR-ADD-CATEGORY
118000     END-IF.
118100 3410-END-CATEGORIZE-PERSONAL.
118200     EXIT.
118300
118400 3420-BEGIN-CATEGORIZE-SHARED.
118500     MOVE "N" TO WK-EXP-IN-MONTH-SW
118600
118700     IF WK-SHX-IS-VALID (WK-SHX-IDX)
118800        AND WK-SHX-DATE (WK-SHX-IDX) NOT LESS THAN
118900            WK-MB-START-DATE
119000        AND WK-SHX-DATE (WK-SHX-IDX) NOT GREATER THAN
119100            WK-MB-END-DATE
119200        MOVE "Y" TO WK-EXP-IN-MONTH-SW
119300     END-IF
119400
119500     IF WK-EXP-IS-IN-MONTH
119600        MOVE WK-SHX-CATEGORY (WK-SHX-IDX)
119700                                TO WK-CATEGORY-SEARCH-CODE
119800        MOVE WK-SHX-TOTAL-AMOUNT (WK-SHX-IDX)
119900                                TO WK-CATEGORY-SEARCH-AMT
120000        PERFORM 5100-BEGIN-FIND-OR-ADD-CATEGORY
120100           THRU 5100-END-FIND-OR-ADD-CATEGORY
120200     END-IF.
120300 3420-END-CATEGORIZE-SHARED.
120400     EXIT.
120500
120600*----------------------------------------------------------------
120700* 5000  FIND A USER'S NAME BY ID -- USED BY THE PRINT PARAGRAPHS
120800* (4000/4100) SO THE REPORT CAN SHOW NAMES INSTEAD OF IDS
120900*----------------------------------------------------------------
121000 5000-BEGIN-FIND-USER-NAME.
121100     MOVE "N" TO WK-SW-FOUND
121200     MOVE SPACES TO WK-USER-FOUND-NAME
121300
121400     PERFORM 5001-BEGIN-SEARCH-USER-NAME
121500        THRU 5001-END-SEARCH-USER-NAME
121600       VARYING WK-USER-IDX FROM 1 BY 1
121700         UNTIL WK-USER-IDX > WK-USER-COUNT
121800            OR WK-ROW-WAS-FOUND.
121900 5000-END-FIND-USER-NAME.
122000     EXIT.
122100
122200 5001-BEGIN-SEARCH-USER-NAME.
122300     IF WK-USER-ID (WK-USER-IDX) = WK-USER-SEARCH-ID
122400        MOVE WK-USER-NAME (WK-USER-IDX) TO WK-USER-FOUND-NAME
122500        SET WK-ROW-WAS-FOUND TO TRUE
122600     END-IF.
122700 5001-END-SEARCH-USER-NAME.
122800     EXIT.
122900
123000*----------------------------------------------------------------
123100* 5100  FIND-OR-ADD A CATEGORY-BREAKDOWN ROW FOR
123200* WK-CATEGORY-SEARCH-CODE, ACCUMULATING WK-CATEGORY-SEARCH-AMT
123300*----------------------------------------------------------------
123400 5100-BEGIN-FIND-OR-ADD-CATEGORY.
123500     MOVE "N" TO WK-SW-FOUND
123600
123700     PERFORM 5101-BEGIN-SEARCH-CATEGORY
123800        THRU 5101-END-SEARCH-CATEGORY
123900       VARYING WK-CATEGORY-IDX FROM 1 BY 1
124000         UNTIL WK-CATEGORY-IDX > WK-CATEGORY-COUNT
124100
124200     IF WK-ROW-WAS-FOUND
124300        SET WK-CATEGORY-IDX TO WK-CATEGORY-FOUND-IDX
124400        ADD WK-CATEGORY-SEARCH-AMT
124500                   TO WK-CATEGORY-TOTAL (WK-CATEGORY-IDX)
124600     ELSE
124700        ADD 1 TO WK-CATEGORY-COUNT
124800        SET WK-CATEGORY-IDX TO WK-CATEGORY-COUNT
124900        MOVE WK-CATEGORY-SEARCH-CODE
125000                   TO WK-CATEGORY-CODE (WK-CATEGORY-IDX)
125100        MOVE WK-CATEGORY-SEARCH-AMT
125200                   TO WK-CATEGORY-TOTAL (WK-CATEGORY-IDX)
125300     END-IF.
125400 5100-END-FIND-OR-ADD-CATEGORY.
125500     EXIT.
125600
125700 5101-BEGIN-SEARCH-CATEGORY.
125800     IF WK-CATEGORY-CODE (WK-CATEGORY-IDX) =
125900        WK-CATEGORY-SEARCH-CODE
126000        SET WK-ROW-WAS-FOUND TO TRUE
126100        MOVE WK-CATEGORY-IDX TO WK-CATEGORY-FOUND-IDX
126200     END-IF.
126300 5101-END-SEARCH-CATEGORY.
126400     EXIT.
126500
126600*----------------------------------------------------------------
126700* 4000  PRINT NET BALANCES SECTION -- ONE LINE PER USER, FROM
126800* THE ACCUMULATED WK-NETBAL-TBL, NAME LOOKED UP VIA 5000
126900*----------------------------------------------------------------
127000 4000-BEGIN-PRINT-BALANCES.
127100     MOVE SPACES TO RPT-DETAIL-AREA
127200     MOVE "NET BALANCES" TO RPT-TITLE-LINE
127300     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
127400        THRU 4900-END-WRITE-REPORT-LINE
127500     MOVE SPACES TO RPT-DETAIL-AREA
127600     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
127700        THRU 4900-END-WRITE-REPORT-LINE
127800
127900     PERFORM 4010-BEGIN-PRINT-ONE-BALANCE
128000        THRU 4010-END-PRINT-ONE-BALANCE
128100       VARYING WK-NETBAL-IDX FROM 1 BY 1
128200         UNTIL WK-NETBAL-IDX > WK-NETBAL-COUNT.
128300 4000-END-PRINT-BALANCES.
128400     EXIT.
128500
128600 4010-BEGIN-PRINT-ONE-BALANCE.
128700     MOVE WK-NETBAL-USER-ID (WK-NETBAL-IDX) TO WK-USER-SEARCH-ID
128800     PERFORM 5000-BEGIN-FIND-USER-NAME
128900        THRU 5000-END-FIND-USER-NAME
129000
129100     MOVE SPACES TO RPT-DETAIL-AREA
129200     MOVE WK-NETBAL-USER-ID (WK-NETBAL-IDX) TO RPT-BAL-USERID
129300     MOVE WK-USER-FOUND-NAME                TO RPT-BAL-NAME
129400     MOVE WK-NETBAL-AMOUNT (WK-NETBAL-IDX)   TO RPT-BAL-AMOUNT
129500     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
129600        THRU 4900-END-WRITE-REPORT-LINE.
129700 4010-END-PRINT-ONE-BALANCE.
129800     EXIT.
129900
130000*----------------------------------------------------------------
130100* 4100  PRINT SETTLEMENTS SECTION -- "<PAYER> PAYS <RECEIVER>
130200* <AMOUNT>" PER SETTLEMENT ROW, OR THE NO-SETTLEMENTS LINE
130300*----------------------------------------------------------------
130400 4100-BEGIN-PRINT-SETTLEMENTS.
130500     MOVE SPACES TO RPT-DETAIL-AREA
130600     MOVE "SETTLEMENTS" TO RPT-TITLE-LINE
130700     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
130800        THRU 4900-END-WRITE-REPORT-LINE
130900     MOVE SPACES TO RPT-DETAIL-AREA
131000     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
131100        THRU 4900-END-WRITE-REPORT-LINE
131200
131300     IF WK-SETTLE-COUNT = ZERO
131400        MOVE SPACES TO RPT-DETAIL-AREA
131500        MOVE "     NO SETTLEMENTS REQUIRED" TO RPT-TITLE-LINE
131600        PERFORM 4900-BEGIN-WRITE-REPORT-LINE
131700           THRU 4900-END-WRITE-REPORT-LINE
131800     ELSE
131900        PERFORM 4110-BEGIN-PRINT-ONE-SETTLEMENT
132000           THRU 4110-END-PRINT-ONE-SETTLEMENT
132100          VARYING WK-SETTLE-IDX FROM 1 BY 1
132200            UNTIL WK-SETTLE-IDX > WK-SETTLE-COUNT
132300     END-IF.
132400 4100-END-PRINT-SETTLEMENTS.
132500     EXIT.
132600
132700 4110-BEGIN-PRINT-ONE-SETTLEMENT.
132800     MOVE WK-SETTLE-PAYER-ID (WK-SETTLE-IDX) TO WK-USER-SEARCH-ID
132900     PERFORM 5000-BEGIN-FIND-USER-NAME
133000        THRU 5000-END-FIND-USER-NAME
133100     MOVE WK-USER-FOUND-NAME TO WK-SETTLE-SWAP-NAME
133200
133300     MOVE WK-SETTLE-RECEIVER-ID (WK-SETTLE-IDX)
133400                                 TO WK-USER-SEARCH-ID
133500     PERFORM 5000-BEGIN-FIND-USER-NAME
133600        THRU 5000-END-FIND-USER-NAME
133700
133800     MOVE SPACES             TO RPT-DETAIL-AREA
133900     MOVE WK-SETTLE-SWAP-NAME TO RPT-SET-PAYER-NAME
134000     MOVE "PAYS"             TO RPT-SET-VERB
134100     MOVE WK-USER-FOUND-NAME TO RPT-SET-RECEIVER-NAME
134200     MOVE WK-SETTLE-AMOUNT (WK-SETTLE-IDX) TO RPT-SET-AMOUNT
134300     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
134400        THRU 4900-END-WRITE-REPORT-LINE.
134500 4110-END-PRINT-ONE-SETTLEMENT.
134600     EXIT.
134700
134800*----------------------------------------------------------------
134900* 4200  PRINT MONTHLY ANALYSIS SECTION -- PER-USER DETAIL LINES,
135000* THE COMBINED CONTROL-TOTAL LINE, THEN THE CATEGORY BREAKDOWN
135100*----------------------------------------------------------------
135200 4200-BEGIN-PRINT-ANALYSIS.
135300     MOVE SPACES TO RPT-DETAIL-AREA
135400     MOVE "MONTHLY ANALYSIS" TO RPT-TITLE-LINE
135500     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
135600        THRU 4900-END-WRITE-REPORT-LINE
135700     MOVE SPACES TO RPT-DETAIL-AREA
135800     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
135900        THRU 4900-END-WRITE-REPORT-LINE
136000
136100     PERFORM 4210-BEGIN-PRINT-ONE-ANALYSIS
136200        THRU 4210-END-PRINT-ONE-ANALYSIS
136300       VARYING WK-I FROM 1 BY 1
136400         UNTIL WK-I > WK-USER-COUNT
136500
136600     MOVE SPACES TO RPT-DETAIL-AREA
136700     MOVE "COMBINED"          TO RPT-COMB-LABEL
136800     MOVE WK-COMB-INCOME      TO RPT-COMB-INCOME
136900     MOVE WK-COMB-TOTAL-EXP   TO RPT-COMB-TOTAL-EXP
137000     MOVE WK-COMB-SAVINGS     TO RPT-COMB-SAVINGS
137100     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
137200        THRU 4900-END-WRITE-REPORT-LINE
137300
137400     MOVE SPACES TO RPT-DETAIL-AREA
137500     MOVE "CATEGORY BREAKDOWN" TO RPT-TITLE-LINE
137600     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
137700        THRU 4900-END-WRITE-REPORT-LINE
137800
137900     PERFORM 4220-BEGIN-PRINT-ONE-CATEGORY
138000        THRU 4220-END-PRINT-ONE-CATEGORY
138100       VARYING WK-CATEGORY-IDX FROM 1 BY 1
138200         UNTIL WK-CATEGORY-IDX > WK-CATEGORY-COUNT.
138300 4200-END-PRINT-ANALYSIS.
138400     EXIT.
138500
138600 4210-BEGIN-PRINT-ONE-ANALYSIS.
138700     SET WK-ANL-IDX TO WK-I
138800     SET WK-USER-IDX TO WK-I
138900
139000     MOVE SPACES TO RPT-DETAIL-AREA
139100     MOVE WK-USER-NAME (WK-USER-IDX)        TO RPT-ANL-NAME
139200     MOVE WK-ANL-INCOME (WK-ANL-IDX)         TO RPT-ANL-INCOME
139300     MOVE WK-ANL-PERS-EXP (WK-ANL-IDX)       TO RPT-ANL-PERS-EXP
139400     MOVE WK-ANL-SHARED (WK-ANL-IDX)         TO RPT-ANL-SHARED
139500     MOVE WK-ANL-TOTAL-EXP (WK-ANL-IDX)      TO RPT-ANL-TOTAL-EXP
139600     MOVE WK-ANL-SAVINGS (WK-ANL-IDX)        TO RPT-ANL-SAVINGS
139700     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
139800        THRU 4900-END-WRITE-REPORT-LINE.
139900 4210-END-PRINT-ONE-ANALYSIS.
140000     EXIT.
140100
140200 4220-BEGIN-PRINT-ONE-CATEGORY.
140300     MOVE SPACES TO RPT-DETAIL-AREA
140400     MOVE WK-CATEGORY-CODE (WK-CATEGORY-IDX)  TO RPT-CAT-CODE
140500     MOVE WK-CATEGORY-TOTAL (WK-CATEGORY-IDX) TO RPT-CAT-TOTAL
140600     PERFORM 4900-BEGIN-WRITE-REPORT-LINE
140700        THRU 4900-END-WRITE-REPORT-LINE.
140800 4220-END-PRINT-ONE-CATEGORY.
140900     EXIT.
141000
141100*----------------------------------------------------------------
141200* 4900  WRITE ONE LINE OF RPT-DETAIL-AREA TO THE REPORT FILE
141300*----------------------------------------------------------------
141400 4900-BEGIN-WRITE-REPORT-LINE.
141500     MOVE RPT-DETAIL-AREA TO RPT-LINE
141600     WRITE RPT-LINE.
141700 4900-END-WRITE-REPORT-LINE.
141800     EXIT.
141900
142000*----------------------------------------------------------------
142100* 9000  END OF RUN -- CLOSE EVERYTHING, DISPLAY THE REJECT COUNT
142200* SO THE OPERATOR CAN SEE WHETHER ANY SOURCE ROWS WERE SKIPPED
142300*----------------------------------------------------------------
142400 9000-BEGIN-FINISH-RUN.
142500     CLOSE HSE-USERS-FILE
142600     CLOSE HSE-SHARED-FILE
142700     CLOSE HSE-PERSONAL-FILE
142800     CLOSE HSE-SPLITS-FILE
142900     CLOSE HSE-REPORT-FILE
143000
143100     DISPLAY "HSEEXPRT -- RUN COMPLETE."
143200     DISPLAY "ROWS REJECTED ON EDIT: " WK-REJECT-COUNT.
143300 9000-END-FINISH-RUN.
143400     EXIT.
