000100*================================================================
000200* HSEUSR01 -- HOUSEHOLD ROSTER RECORD (USERS FILE)
000300*----------------------------------------------------------------
000400* ONE ENTRY PER HOUSEHOLD MEMBER ELIGIBLE TO LOG PERSONAL
000500* TRANSACTIONS OR PARTICIPATE IN A SHARED-EXPENSE SPLIT.
000600*
000700* 1998-11-03  RPK  TKT#HH-014  ORIGINAL COPYBOOK, CUT FROM THE
000800*                  INLINE FD WHEN HSEEXPRT WAS FIRST WRITTEN.
000900* 2013-09-24  DMC  TKT#HH-118  ADDED TRAILING FILLER PAD FOR
001000*                  FUTURE GROWTH PER SHOP STANDARD HH-STD-02.
001100*================================================================
001200 01  HSE-USER-REC.
001300     05  HSE-USER-ID             PIC 9(05).
001400     05  HSE-USER-NAME           PIC X(30).
001500     05  FILLER                  PIC X(05).
