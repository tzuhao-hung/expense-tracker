000100*================================================================
000200* HSESHX01 -- SHARED EXPENSE RECORD
000300*----------------------------------------------------------------
000400* ONE ENTRY PER SHARED (GROUP) EXPENSE.  HSE-SHX-PAID-BY-ID IS
000500* THE MEMBER WHO FRONTED THE FULL AMOUNT; THE COST IS SPLIT
000600* ACROSS THE PARTICIPANTS CARRIED IN HSESPL01.  SHARED INPUT IS
000700* SORTED ASCENDING ON HSE-SHX-DATE BEFORE THIS PROGRAM SEES IT.
000800*
000900* 1998-11-03  RPK  TKT#HH-014  ORIGINAL COPYBOOK.
001000* 2001-06-19  RPK  TKT#HH-051  DEFAULTED CATEGORY TO "OTHERS  "
001100*                  WHEN THE WEB FORM LEFT IT BLANK -- SEE RULE
001200*                  NOTE IN HSEEXPRT PARAGRAPH 1310.
001300* 2013-09-24  DMC  TKT#HH-118  ADDED TRAILING FILLER, RECORD NOW
001400*                  TIES OUT TO THE 119-BYTE SHARED FILE.
001500*================================================================
001600 01  HSE-SHARED-EXP-REC.
001700     05  HSE-SHX-ID              PIC 9(07).
001800     05  HSE-SHX-TITLE           PIC X(30).
001900     05  HSE-SHX-TOTAL-AMOUNT    PIC 9(07)V99.
002000     05  HSE-SHX-DATE            PIC X(10).
002100     05  HSE-SHX-PAID-BY-ID      PIC 9(05).
002200     05  HSE-SHX-CATEGORY        PIC X(15).
002300     05  HSE-SHX-NOTE            PIC X(40).
002400     05  FILLER                  PIC X(03).
