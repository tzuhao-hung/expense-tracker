000100*================================================================
000200* HSEWRK01 -- WORKING TABLES FOR THE SETTLEMENT/ANALYSIS RUN
000300*----------------------------------------------------------------
000400* ALL TABLES BELOW ARE BUILT FRESH EACH RUN FROM THE FOUR INPUT
000500* FILES.  LOOKUPS ARE BY SEQUENTIAL TABLE SCAN (PERFORM VARYING)
000600* -- SEE HSEEXPRT PARAGRAPHS 2xxx/3xxx -- NO INDEXED FILES ARE
000700* INVOLVED.
000800*
000900* 1999-02-08  RPK  TKT#HH-020  ORIGINAL WORKING-STORAGE TABLES,
001000*                  SPLIT OUT OF HSEEXPRT INTO THIS COPYBOOK SO
001100*                  THE CAPACITY CONSTANTS CAN BE TUNED IN ONE
001200*                  PLACE.
001300* 2005-03-14  RPK  TKT#HH-077  RAISED WK-PTX-COUNT CEILING FROM
001400*                  1000 TO 3000 -- THREE-YEAR LEDGER HISTORY WAS
001500*                  OVERFLOWING THE TABLE FOR THE LARGER HOUSES.
001600* 2013-09-24  DMC  TKT#HH-118  ADDED FILLER PADS THROUGHOUT PER
001700*                  SHOP STANDARD HH-STD-02.
001800*================================================================
001900*----------------------------------------------------------------
002000* CAPACITY CONSTANTS AND RUNNING COUNTS (ALL COMP, PER HH-STD-04)
002100*----------------------------------------------------------------
002200 77  WK-USER-MAX             PIC 9(03)      COMP VALUE 200.
002300 77  WK-USER-COUNT           PIC 9(03)      COMP VALUE ZERO.
002400 77  WK-PTX-MAX              PIC 9(04)      COMP VALUE 3000.
002500 77  WK-PTX-COUNT            PIC 9(04)      COMP VALUE ZERO.
002600 77  WK-SHX-MAX              PIC 9(04)      COMP VALUE 2000.
002700 77  WK-SHX-COUNT            PIC 9(04)      COMP VALUE ZERO.
002800 77  WK-SPL-MAX              PIC 9(04)      COMP VALUE 4000.
002900 77  WK-SPL-COUNT            PIC 9(04)      COMP VALUE ZERO.
003000 77  WK-SHARE-MAX            PIC 9(03)      COMP VALUE 200.
003100 77  WK-SHARE-COUNT          PIC 9(03)      COMP VALUE ZERO.
003200 77  WK-NETBAL-MAX           PIC 9(03)      COMP VALUE 200.
003300 77  WK-NETBAL-COUNT         PIC 9(03)      COMP VALUE ZERO.
003400 77  WK-CRED-MAX             PIC 9(03)      COMP VALUE 200.
003500 77  WK-CRED-COUNT           PIC 9(03)      COMP VALUE ZERO.
003600 77  WK-DEBT-MAX             PIC 9(03)      COMP VALUE 200.
003700 77  WK-DEBT-COUNT           PIC 9(03)      COMP VALUE ZERO.
003800 77  WK-SETTLE-MAX           PIC 9(03)      COMP VALUE 399.
003900 77  WK-SETTLE-COUNT         PIC 9(03)      COMP VALUE ZERO.
004000 77  WK-CATEGORY-MAX         PIC 9(02)      COMP VALUE 50.
004100 77  WK-CATEGORY-COUNT       PIC 9(02)      COMP VALUE ZERO.
004200 
004300*----------------------------------------------------------------
004400* SHOP-WIDE TOLERANCE CONSTANTS (SEE SPEC PARAGRAPHS ON SHARE
004500* COMPUTATION AND SETTLEMENT ROUNDING)
004600*----------------------------------------------------------------
004700 78  WK-CTE-SHARE-TOLERANCE                VALUE .000001.
004800 78  WK-CTE-BALANCE-TOLERANCE               VALUE .009.
004900 
005000*----------------------------------------------------------------
005100* IN-MEMORY ROSTER -- LOADED FROM THE USERS FILE AT START-UP
005200*----------------------------------------------------------------
005300 01  WK-USER-TBL.
005400     05  WK-USER-ENTRY       OCCURS 1 TO 200 TIMES
005500                              DEPENDING ON WK-USER-COUNT
005600                              INDEXED BY WK-USER-IDX.
005700         10  WK-USER-ID          PIC 9(05).
005800         10  WK-USER-NAME        PIC X(30).
005900 
006000*----------------------------------------------------------------
006100* IN-MEMORY PERSONAL LEDGER -- LOADED FROM THE PERSONAL FILE,
006200* EDIT-FAILED ROWS ARE COUNTED BUT NOT CARRIED INTO THIS TABLE
006300*----------------------------------------------------------------
006400 01  WK-PTX-TBL.
006500     05  WK-PTX-ENTRY        OCCURS 1 TO 3000 TIMES
006600                              DEPENDING ON WK-PTX-COUNT
006700                              INDEXED BY WK-PTX-IDX.
006800         10  WK-PTX-USER-ID      PIC 9(05).
006900         10  WK-PTX-TYPE         PIC X(07).
007000             88  WK-PTX-IS-INCOME        VALUE "INCOME ".
007100             88  WK-PTX-IS-EXPENSE       VALUE "EXPENSE".
007200         10  WK-PTX-AMOUNT       PIC 9(07)V99.
007300         10  WK-PTX-CATEGORY     PIC X(15).
007400         10  WK-PTX-DATE         PIC X(10).
007500 
007600*----------------------------------------------------------------
007700* IN-MEMORY SHARED EXPENSES -- LOADED FROM THE SHARED FILE, IN
007800* THE ASCENDING DATE ORDER THE FILE ARRIVES IN
007900*----------------------------------------------------------------
008000 01  WK-SHX-TBL.
008100     05  WK-SHX-ENTRY        OCCURS 1 TO 2000 TIMES
008200                              DEPENDING ON WK-SHX-COUNT
008300                              INDEXED BY WK-SHX-IDX.
008400         10  WK-SHX-ID           PIC 9(07).
008500         10  WK-SHX-TOTAL-AMOUNT PIC 9(07)V99.
008600         10  WK-SHX-DATE         PIC X(10).
008700         10  WK-SHX-PAID-BY-ID   PIC 9(05).
008800         10  WK-SHX-CATEGORY     PIC X(15).
008900         10  WK-SHX-VALID-SW     PIC X(01)      VALUE "Y".
009000             88  WK-SHX-IS-VALID             VALUE "Y".
009100             88  WK-SHX-IS-INVALID           VALUE "N".
009200 
009300*----------------------------------------------------------------
009400* IN-MEMORY SPLIT ROWS -- LOADED FROM THE SPLITS FILE, GROUPED
009500* BY EXP-ID AS THE FILE ARRIVES
009600*----------------------------------------------------------------
009700 01  WK-SPL-TBL.
009800     05  WK-SPL-ENTRY        OCCURS 1 TO 4000 TIMES
009900                              DEPENDING ON WK-SPL-COUNT
010000                              INDEXED BY WK-SPL-IDX.
010100         10  WK-SPL-EXP-ID       PIC 9(07).
010200         10  WK-SPL-USER-ID      PIC 9(05).
010300         10  WK-SPL-TYPE         PIC X(10).
010400             88  WK-SPL-IS-PERCENT       VALUE "PERCENTAGE".
010500             88  WK-SPL-IS-FIXED         VALUE "FIXED     ".
010600         10  WK-SPL-VALUE        PIC 9(05)V99.
010700 
010800*----------------------------------------------------------------
010900* PER-EXPENSE SHARE TABLE -- REBUILT BY 2000-BEGIN-COMPUTE-SHARES
011000* FOR EACH SHARED EXPENSE IN TURN (SEE SPEC "SHARE ENTRY")
011100*----------------------------------------------------------------
011200 01  WK-SHARE-TBL.
011300     05  WK-SHARE-ENTRY      OCCURS 1 TO 200 TIMES
011400                              DEPENDING ON WK-SHARE-COUNT
011500                              INDEXED BY WK-SHARE-IDX.
011600         10  WK-SHARE-USER-ID    PIC 9(05).
011700         10  WK-SHARE-AMOUNT     PIC S9(07)V9(04).
011800 
011900*----------------------------------------------------------------
012000* NET BALANCE TABLE -- ONE ENTRY PER USER, ACCUMULATED ACROSS
012100* EVERY SHARED EXPENSE BY 2100-BEGIN-PROCESS-SHARED
012200*----------------------------------------------------------------
012300 01  WK-NETBAL-TBL.
012400     05  WK-NETBAL-ENTRY     OCCURS 1 TO 200 TIMES
012500                              DEPENDING ON WK-NETBAL-COUNT
012600                              INDEXED BY WK-NETBAL-IDX.
012700         10  WK-NETBAL-USER-ID   PIC 9(05).
012800         10  WK-NETBAL-AMOUNT    PIC S9(09)V9(04).
012900 
013000*----------------------------------------------------------------
013100* CREDITOR/DEBTOR WORK TABLES -- BUILT AND SORTED DESCENDING BY
013200* 2200-BEGIN-BUILD-SETTLEMENTS JUST BEFORE THE GREEDY MATCH
013300*----------------------------------------------------------------
013400 01  WK-CRED-TBL.
013500     05  WK-CRED-ENTRY       OCCURS 1 TO 200 TIMES
013600                              DEPENDING ON WK-CRED-COUNT
013700                              INDEXED BY WK-CRED-IDX.
013800         10  WK-CRED-USER-ID     PIC 9(05).
013900         10  WK-CRED-AMOUNT      PIC S9(09)V9(04).
014000 
014100 01  WK-DEBT-TBL.
014200     05  WK-DEBT-ENTRY       OCCURS 1 TO 200 TIMES
014300                              DEPENDING ON WK-DEBT-COUNT
014400                              INDEXED BY WK-DEBT-IDX.
014500         10  WK-DEBT-USER-ID     PIC 9(05).
014600         10  WK-DEBT-AMOUNT      PIC S9(09)V9(04).
014700 
014800*----------------------------------------------------------------
014900* SETTLEMENT LIST -- THE GREEDY MATCH OUTPUT, AT MOST
015000* (CREDITORS + DEBTORS - 1) ENTRIES
015100*----------------------------------------------------------------
015200 01  WK-SETTLE-TBL.
015300     05  WK-SETTLE-ENTRY     OCCURS 1 TO 399 TIMES
015400                              DEPENDING ON WK-SETTLE-COUNT
015500                              INDEXED BY WK-SETTLE-IDX.
015600         10  WK-SETTLE-PAYER-ID      PIC 9(05).
015700         10  WK-SETTLE-RECEIVER-ID   PIC 9(05).
015800         10  WK-SETTLE-AMOUNT        PIC 9(07)V99.
015900 
016000*----------------------------------------------------------------
016100* PER-USER MONTHLY ANALYSIS LINE -- SAME ORDER/COUNT AS
016200* WK-USER-TBL, FILLED BY THE 3xxx PARAGRAPHS
016300*----------------------------------------------------------------
016400 01  WK-ANALYSIS-TBL.
016500     05  WK-ANL-ENTRY        OCCURS 1 TO 200 TIMES
016600                              DEPENDING ON WK-USER-COUNT
016700                              INDEXED BY WK-ANL-IDX.
016800         10  WK-ANL-INCOME       PIC 9(09)V99.
016900         10  WK-ANL-PERS-EXP     PIC 9(09)V99.
017000         10  WK-ANL-SHARED       PIC 9(09)V99.
017100         10  WK-ANL-TOTAL-EXP    PIC 9(09)V99.
017200         10  WK-ANL-SAVINGS      PIC S9(09)V99.
017300 
017400*----------------------------------------------------------------
017500* CATEGORY BREAKDOWN TABLE -- KEYED BY CATEGORY TEXT, NOT BY
017600* NUMBER, SINCE A FREE-TEXT CATEGORY IS ALLOWED (SEE SPEC)
017700*----------------------------------------------------------------
017800 01  WK-CATEGORY-TBL.
017900     05  WK-CATEGORY-ENTRY   OCCURS 1 TO 50 TIMES
018000                              DEPENDING ON WK-CATEGORY-COUNT
018100                              INDEXED BY WK-CATEGORY-IDX.
018200         10  WK-CATEGORY-CODE    PIC X(15).
018300         10  WK-CATEGORY-TOTAL   PIC 9(09)V99.
018400 
018500*----------------------------------------------------------------
018600* HOUSEHOLD COMBINED CONTROL TOTALS FOR THE MONTHLY ANALYSIS
018700*----------------------------------------------------------------
018800 01  WK-COMBINED-TOTALS.
018900     05  WK-COMB-INCOME          PIC 9(09)V99   VALUE ZERO.
019000     05  WK-COMB-TOTAL-EXP       PIC 9(09)V99   VALUE ZERO.
019100     05  WK-COMB-SAVINGS         PIC S9(09)V99  VALUE ZERO.
019200     05  FILLER                  PIC X(04).
019300 
019400*----------------------------------------------------------------
019500* REPORTING-MONTH PARAMETER AND ITS COMPUTED FIRST/LAST DAY --
019600* SEE HSEEXPRT 3000-BEGIN-MONTH-BOUNDS
019700*----------------------------------------------------------------
019800 01  WK-MONTH-BOUNDS.
019900     05  WK-MB-YEAR              PIC 9(04)      VALUE ZERO.
020000     05  WK-MB-MONTH             PIC 9(02)      VALUE ZERO.
020100     05  WK-MB-LAST-DAY          PIC 9(02)      VALUE ZERO.
020200     05  WK-MB-START-DATE        PIC X(10)      VALUE SPACES.
020300     05  WK-MB-END-DATE          PIC X(10)      VALUE SPACES.
020400     05  FILLER                  PIC X(04).
