000100*================================================================
000200* HSESPL01 -- SHARED EXPENSE SPLIT RECORD
000300*----------------------------------------------------------------
000400* ONE ENTRY PER PARTICIPANT ROW UNDER A SHARED EXPENSE.  ROWS
000500* FOR THE SAME HSE-SPL-EXP-ID ARE GROUPED TOGETHER ON THE SPLITS
000600* FILE; A GIVEN USER-ID MAY APPEAR MORE THAN ONCE UNDER ONE
000700* EXP-ID AND THE SHARES ACCUMULATE (SEE HSEEXPRT 2000-BEGIN-
000800* COMPUTE-SHARES).
000900*
001000* 1998-11-03  RPK  TKT#HH-014  ORIGINAL COPYBOOK.
001100* 2001-06-19  RPK  TKT#HH-051  ADDED 88-LEVELS FOR SPLIT-TYPE.
001200* 2013-09-24  DMC  TKT#HH-118  ADDED TRAILING FILLER PAD.
001300*================================================================
001400 01  HSE-SPLIT-REC.
001500     05  HSE-SPL-ID              PIC 9(07).
001600     05  HSE-SPL-EXP-ID          PIC 9(07).
001700     05  HSE-SPL-USER-ID         PIC 9(05).
001800     05  HSE-SPL-TYPE            PIC X(10).
001900         88  HSE-SPL-IS-PERCENT          VALUE "PERCENTAGE".
002000         88  HSE-SPL-IS-FIXED            VALUE "FIXED     ".
002100     05  HSE-SPL-VALUE           PIC 9(05)V99.
002200     05  FILLER                  PIC X(04).
