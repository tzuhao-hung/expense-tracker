000100*================================================================
000200* HSEPTX01 -- PERSONAL LEDGER TRANSACTION RECORD
000300*----------------------------------------------------------------
000400* ONE ENTRY PER PERSONAL INCOME OR EXPENSE ROW LOGGED BY A
000500* HOUSEHOLD MEMBER.  TX-TYPE GOVERNS WHICH SIDE OF THE PERSONAL
000600* MONTHLY SUMMARY (1000-BEGIN-PERSONAL-SUMMARY IN HSEEXPRT) THE
000700* AMOUNT LANDS ON.
000800*
000900* 1998-11-03  RPK  TKT#HH-014  ORIGINAL COPYBOOK.
001000* 2001-06-19  RPK  TKT#HH-051  ADDED 88-LEVELS FOR TX-TYPE SO THE
001100*                  SUMMARY PARAGRAPHS CAN TEST THE SWITCH RATHER
001200*                  THAN COMPARE LITERALS IN-LINE.
001300* 2013-09-24  DMC  TKT#HH-118  ADDED TRAILING FILLER PAD.
001400*================================================================
001500 01  HSE-PERSONAL-TX-REC.
001600     05  HSE-PTX-ID              PIC 9(07).
001700     05  HSE-PTX-USER-ID         PIC 9(05).
001800     05  HSE-PTX-TYPE            PIC X(07).
001900         88  HSE-PTX-IS-INCOME           VALUE "INCOME ".
002000         88  HSE-PTX-IS-EXPENSE          VALUE "EXPENSE".
002100     05  HSE-PTX-AMOUNT          PIC 9(07)V99.
002200     05  HSE-PTX-CATEGORY        PIC X(15).
002300     05  HSE-PTX-DATE            PIC X(10).
002400     05  HSE-PTX-NOTE            PIC X(40).
002500     05  FILLER                  PIC X(02).
